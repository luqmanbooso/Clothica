000100******************************************************************
000110*                                                                *
000120*  COPYBOOK NAME = CLE01CP3                                     *
000130*                                                                *
000140*  DESCRIPTIVE NAME = CLOTHICA PRICING ENGINE -                 *
000150*                     ORDER CONTEXT WORK RECORD                  *
000160*                                                                *
000170*  INSTALLATION........ CLOTHICA DATA CENTER - ATLANTA           *
000180*  WRITTEN BY........... R. W. HARTWELL                          *
000190*  DATE WRITTEN......... MARCH 1985                              *
000200*                                                                *
000210******************************************************************
000220*                                                                *
000230*  FUNCTION =                                                    *
000240*      THIS COPYBOOK DEFINES THE IN-MEMORY ORDER CONTEXT BUILT   *
000250*      BY CLE01CTL FOR EACH ORDER BEFORE IT CALLS CLE01ENG.      *
000260*      IT IS NOT A FILE RECORD -- IT CARRIES THE DERIVED         *
000270*      CART SUBTOTAL, THE SHIPPING/TAX AMOUNTS CARRIED ON THE    *
000280*      ORDER HEADER, AND THE CUSTOMER/COUPON DETAILS NEEDED BY   *
000290*      THE ELIGIBILITY CHECKS IN CLE01ENG SECTION C.             *
000300*                                                                *
000310******************************************************************
000320*  CHANGE ACTIVITY :                                             *
000330*                                                                *
000340*   PN= REQUEST  DATE   INIT : REMARKS                           *
000350*  $D0= CR-0003  850304 RWH  : ORIGINAL LAYOUT                   *
000360*  $D1= CR-4411  991007 JAO  : Y2K - OC-ORDER-DATE WIDENED TO    *
000370*                              9(08) CCYYMMDD                    *
000380*  $P2= CR-6121  070313 SKB  : DROPPED THE DATE-VIEW REDEFINE -   *
000390*                              C-010 COMPARES OC-ORDER-DATE AND   *
000400*                              THE DISCOUNT START/END DATES AS    *
000410*                              WHOLE CCYYMMDD FIELDS, SO THE      *
000420*                              COMPONENT BREAKOUT NEVER HAD A     *
000430*                              CALLER                             *
000440*  $P3= CR-6122  070314 SKB  : LEVEL ON ORDER-CONTEXT WAS 01 -     *
000450*                              SAME LEVEL AS THE WRAPPING          *
000460*                              WS-ORDER-CONTEXT/LK-ORDER-CONTEXT   *
000470*                              01 IN CLE01CTL/CLE01ENG, SO THE     *
000480*                              WRAPPER CARRIED NO DATA.  DROPPED   *
000490*                              TO 03 SO THE OC- FIELDS HANG OFF    *
000500*                              THE CALLER'S 01 AS SUBORDINATE      *
000510*                              ITEMS, THE WAY A COPY MEANT TO BE   *
000520*                              WRAPPED HAS TO BE WRITTEN           *
000530*                                                                *
000540******************************************************************
000550*
000560 03  ORDER-CONTEXT.
000570     05  OC-CUST-EMAIL           PIC X(40).
000580*    DATE PORTION ONLY OF THE ORDER TIMESTAMP, CCYYMMDD
000590     05  OC-ORDER-DATE           PIC 9(08).
000600     05  OC-SUBTOTAL             PIC S9(07)V99.
000610*    ZERO WHEN NOT SET ON THE ORDER HEADER
000620     05  OC-SHIPPING-COST        PIC S9(07)V99.
000630     05  OC-TAX-AMOUNT           PIC S9(07)V99.
000640*    COUPON CODE SUPPLIED ON THE REQUEST, BLANK IF NONE
000650     05  OC-COUPON-CODE          PIC X(20).
000660     05  FILLER                  PIC X(10).
