000100******************************************************************
000110*                                                                *
000120*  MODULE NAME = CLE01ENG                                        *
000130*                                                                *
000140*  DESCRIPTIVE NAME = CLOTHICA PRICING ENGINE -                  *
000150*                     DISCOUNT ELIGIBILITY AND CALCULATION       *
000160*                                                                *
000170*  INSTALLATION........ CLOTHICA DATA CENTER - ATLANTA            *
000180*  WRITTEN BY........... R. W. HARTWELL                           *
000190*  DATE WRITTEN......... MARCH 1985                               *
000200*  DATE-COMPILED.                                                 *
000210*  SECURITY............ CLOTHICA INTERNAL USE ONLY                *
000220*                                                                *
000230******************************************************************
000240*                                                                *
000250*  FUNCTION =                                                    *
000260*      CALLED BY CLE01CTL ONCE PER ORDER.  SCANS THE DISCOUNT     *
000270*      MASTER WORK TABLE PASSED IN BY THE CALLER, RUNS THE        *
000280*      ELIGIBILITY RULES AGAINST EACH ACTIVE, NON-PROMOTION       *
000290*      DISCOUNT, PARTITIONS THE ELIGIBLE SET INTO EXCLUSIVE       *
000300*      (GROUP A) AND STACKABLE (GROUP B) DISCOUNTS, SELECTS       *
000310*      WHICHEVER GROUP APPLIES, AND CALCULATES EACH SELECTED      *
000320*      DISCOUNT'S AMOUNT INTO THE CALLER'S RESULT WORK TABLE.      *
000330*                                                                *
000340*------------------------------------------------------------    *
000350*                                                                *
000360*  ENTRY POINT = CLE01ENG                                        *
000370*  CALLED BY   = CLE01CTL                                        *
000380*                                                                *
000390*------------------------------------------------------------    *
000400*                                                                *
000410*  CHANGE ACTIVITY :                                             *
000420*                                                                *
000430*  PN= REQUEST  DATE   INIT : REMARKS                            *
000440* $D0= CR-0011  850304 RWH  : ORIGINAL ENGINE - COUPON RULES ONLY*
000450* $D1= CR-1183  880611 MFP  : ADDED BULK-DISCOUNT ELIGIBILITY    *
000460*                             (RULE C-060) AND CALCULATION       *
000470*                             (PARAGRAPH E-030)                  *
000480* $D2= CR-1184  880611 MFP  : ADDED EXCLUDED PRODUCT/CATEGORY    *
000490*                             CHECK, PARAGRAPH C-050              *
000500* $P3= CR-1185  880615 MFP  : C-050 WAS COMPARING CATEGORY-ID    *
000510*                             ZERO AGAINST THE EXCLUSION TABLE - *
000520*                             ZERO CATEGORY NOW SKIPPED           *
000530* $D4= CR-2207  930719 TLV  : ADDED PROMOTION TYPE.  PROMOTIONS  *
000540*                             ARE DROPPED IN A-020 BEFORE         *
000550*                             PARTITIONING - NEVER REACH E-040   *
000560* $P5= CR-2208  930722 TLV  : GROUP-A/GROUP-B SELECTION WAS       *
000570*                             SKIPPING STACKABLE-FLAG CHECK ON    *
000580*                             GROUP B - CONFIRMED WITH ANALYST    *
000590*                             THIS IS THE INTENDED BEHAVIOUR,     *
000600*                             LEFT AS-IS, COMMENT ADDED AT A-040  *
000610* $D6= CR-3014  951102 MFP  : COUPON/BULK CALCULATION NOW SHARES  *
000620*                             THE MAX-DISCOUNT-AMOUNT CAP LOGIC   *
000630*                             IN PARAGRAPH E-050                 *
000640* $D7= CR-4411  991007 JAO  : Y2K - ELIGIBILITY DATE COMPARE IN   *
000650*                             C-010 CONFIRMED 8-DIGIT CCYYMMDD    *
000660*                             END TO END, NO CHANGE REQUIRED      *
000670* $P8= CR-4411  991008 JAO  : Y2K - REGRESSION RUN AGAINST 1999/  *
000680*                             2000 BOUNDARY TEST DISCOUNTS, CLEAN *
000690* $D9= CR-5502  020214 SKB  : ADDED MAX-DISCOUNT-AMOUNT CAP TO    *
000700*                             PARAGRAPH E-050 PER MARKETING       *
000710*                             REQUEST 5502                       *
000720* $PB= CR-6114  070308 SKB  : ENG-010 WAS PERFORMING THE WHOLE   *
000730*                             Y-DERIVE-CONTEXT SECTION, FALLING  *
000740*                             THROUGH INTO Y-011/Y-021/Y-031     *
000750*                             AFTER EACH VARYING LOOP AND         *
000760*                             INDEXING WS-CART-ENTRY ONE PAST    *
000770*                             THE OCCURS 200 BOUND.  NOW CALLS   *
000780*                             Y-010/Y-020/Y-030 INDIVIDUALLY     *
000790* $PC= CR-6114  070309 SKB  : A-040 NOW TRACES GROUP COUNTS     *
000800*                             UNDER THE TRACE SWITCH SO IT IS   *
000810*                             ACTUALLY USED.  E-020/E-030 NOW   *
000820*                             FLAG AN UNRECOGNISED VALUE TYPE   *
000830*                             ON THE DISCOUNT MASTER BEFORE THE *
000840*                             PCT/FIXD TEST RUNS, INSTEAD OF    *
000850*                             JUST FALLING THROUGH TO FIXED     *
000860* $PD= CR-6121  070313 SKB  : A-020 NOW PERFORMS C-010 THRU      *
000870*                             END-C-CHECK-ELIGIBILITY EXPLICITLY *
000880*                             RATHER THAN THE SECTION NAME - NO  *
000890*                             CHANGE IN BEHAVIOUR, JUST MAKES     *
000900*                             THE FALL-THROUGH RANGE VISIBLE AT  *
000910*                             THE CALL SITE                      *
000920* $PE= CR-6122  070314 SKB  : CLE01CP3'S ORDER-CONTEXT PAYLOAD    *
000930*                             WAS AT LEVEL 01, SAME AS THE       *
000940*                             WRAPPING LK-ORDER-CONTEXT - FIXED   *
000950*                             IN THE COPYBOOK (LEVEL DROPPED TO  *
000960*                             03), SEE NOTE AT LK-ORDER-CONTEXT  *
000970*                             IN THE LINKAGE SECTION BELOW       *
000980* $PF= CR-6123  070315 SKB  : ADDED WS-LOOKUP-FIELDS-COMBINED    *
000990*                             REDEFINE SO C-060 CAN TRACE THE    *
001000*                             BULK LOOKUP ARGUMENT/RESULT ON ONE *
001010*                             DISPLAY LINE UNDER THE TRACE       *
001020*                             SWITCH, LIKE THE OTHER WORK TABLES *
001030*                                                                *
001040******************************************************************
001050 IDENTIFICATION DIVISION.
001060 PROGRAM-ID.    CLE01ENG.
001070 AUTHOR.        R. W. HARTWELL.
001080 INSTALLATION.  CLOTHICA DATA CENTER - ATLANTA.
001090 DATE-WRITTEN.  MARCH 1985.
001100 DATE-COMPILED.
001110 SECURITY.      CLOTHICA INTERNAL USE ONLY.
001120*
001130 ENVIRONMENT DIVISION.
001140 CONFIGURATION SECTION.
001150 SOURCE-COMPUTER.  IBM-370.
001160 OBJECT-COMPUTER.  IBM-370.
001170 SPECIAL-NAMES.
001180     CLASS VALUE-TYPE-CLASS IS "P" "F"
001190     UPSI-1 ON  STATUS IS WS-TRACE-SWITCH
001200            OFF STATUS IS WS-NO-TRACE-SWITCH.
001210*
001220 DATA DIVISION.
001230 WORKING-STORAGE SECTION.
001240*
001250 01  WS-HEADER.
001260     05  WS-EYECATCHER           PIC X(16)
001270                                  VALUE 'CLE01ENG----WS  '.
001280     05  WS-TRACE-SWITCH         PIC X(01) VALUE 'N'.
001290     05  WS-NO-TRACE-SWITCH      PIC X(01) VALUE 'Y'.
001300     05  FILLER                  PIC X(02).
001310*
001320 01  WS-ELIGIBILITY-SWITCH       PIC X(01) VALUE 'N'.
001330     88  DISCOUNT-ELIGIBLE              VALUE 'Y'.
001340     88  DISCOUNT-NOT-ELIGIBLE          VALUE 'N'.
001350*
001360* HOLDS THE LEADING BYTE OF WS-DISC-VALUE-TYPE SO IT CAN BE TESTED
001370* AGAINST VALUE-TYPE-CLASS BELOW - THE CLASS TEST WORKS ONLY ON A
001380* SINGLE-CHARACTER FIELD, NOT THE FULL 4-BYTE CODE ON THE MASTER.
001390 77  WS-VALUE-TYPE-CHECK         PIC X(01).
001400*
001410 01  WS-EXCL-SWITCH              PIC X(01) VALUE 'N'.
001420     88  EXCL-MATCH-FOUND               VALUE 'Y'.
001430*
001440 01  WS-SUBSCRIPTS.
001450     05  WS-DISC-IDX             PIC S9(05) COMP VALUE +0.
001460     05  WS-CART-IDX             PIC S9(05) COMP VALUE +0.
001470     05  WS-EXCL-SUB             PIC S9(05) COMP VALUE +0.
001480     05  WS-GROUP-SUB            PIC S9(05) COMP VALUE +0.
001490     05  WS-GROUP-A-COUNT        PIC S9(05) COMP VALUE +0.
001500     05  WS-GROUP-B-COUNT        PIC S9(05) COMP VALUE +0.
001510     05  FILLER                  PIC X(02).
001520*
001530* COMBINED VIEW USED SOLELY TO ZERO ALL SIX SUBSCRIPTS/COUNTERS
001540* WITH ONE MOVE AT THE TOP OF EACH ORDER - SEE A-010.
001550 01  WS-SUBSCRIPTS-COMBINED REDEFINES WS-SUBSCRIPTS
001560                                  PIC X(26).
001570*
001580* GROUP-A (EXCLUSIVE) AND GROUP-B (STACKABLE) HOLD THE WORK-
001590* TABLE SUBSCRIPT OF EACH ELIGIBLE DISCOUNT - SEE A-ANALYZE-
001600* DISCOUNTS BELOW.
001610 01  WS-PARTITION-TABLES.
001620     05  WS-GROUP-A-IDX          PIC S9(05) COMP
001630                                  OCCURS 100 TIMES.
001640     05  WS-GROUP-B-IDX          PIC S9(05) COMP
001650                                  OCCURS 100 TIMES.
001660     05  FILLER                  PIC X(02).
001670*
001680* COMBINED VIEW USED TO CLEAR BOTH PARTITION TABLES WITH ONE
001690* MOVE AT THE TOP OF EACH ORDER - SEE A-010.
001700 01  WS-PARTITION-TABLES-COMBINED REDEFINES WS-PARTITION-TABLES
001710                                  PIC X(802).
001720*
001730* WORK FIELDS FOR THE QUANTITY/SUBTOTAL LOOKUP HELPERS IN
001740* Y-DERIVE-CONTEXT - SEE TRANSLATABLE UNITS NOTE, ORDERCONTEXT
001750* DERIVED VALUES.
001760 01  WS-LOOKUP-FIELDS.
001770     05  WS-LOOKUP-PRODUCT-ID    PIC 9(09).
001780     05  WS-LOOKUP-CATEGORY-ID   PIC 9(09).
001790     05  WS-LOOKUP-QTY-SUM       PIC S9(07) COMP VALUE +0.
001800     05  FILLER                  PIC X(02).
001810*
001820* COMBINED VIEW USED TO TRACE THE BULK-DISCOUNT LOOKUP ARGUMENT
001830* AND ITS RESULT ON ONE DISPLAY LINE - SEE C-060 BELOW.
001840 01  WS-LOOKUP-FIELDS-COMBINED REDEFINES WS-LOOKUP-FIELDS
001850                                  PIC X(24).
001860*
001870 01  WS-DERIVED-CART-TOTAL       PIC S9(07)V99 VALUE ZERO.
001880 01  WS-LOOKUP-SUBTOTAL-SUM      PIC S9(07)V99 VALUE ZERO.
001890 01  WS-CALC-AMOUNT               PIC S9(07)V99 VALUE ZERO.
001900*
001910******************************************************************
001920*    L I N K A G E   S E C T I O N                                *
001930******************************************************************
001940 LINKAGE SECTION.
001950*
001960* $PE= CR-6122  070314 SKB  : CLE01CP3'S PAYLOAD WAS AT THE SAME
001970*                             01 LEVEL AS THIS WRAPPER, SO
001980*                             LK-ORDER-CONTEXT CARRIED NO DATA -
001990*                             FIXED IN THE COPYBOOK, NO CHANGE
002000*                             NEEDED HERE
002010 01  LK-ORDER-CONTEXT.
002020     COPY CLE01CP3.
002030*
002040 01  LK-CART-TABLE.
002050     05  WS-CART-ENTRY           OCCURS 200 TIMES.
002060         10  WS-CART-PRODUCT-ID      PIC 9(09).
002070         10  WS-CART-CATEGORY-ID     PIC 9(09).
002080         10  WS-CART-UNIT-PRICE      PIC S9(07)V99.
002090         10  WS-CART-QUANTITY        PIC 9(05).
002100         10  FILLER                  PIC X(05).
002110 01  LK-CART-LINE-COUNT          PIC S9(05) COMP.
002120*
002130 01  LK-DISCOUNT-TABLE.
002140     05  WS-DISC-ENTRY           OCCURS 100 TIMES.
002150         10  WS-DISC-ID              PIC 9(09).
002160         10  WS-DISC-TYPE            PIC X(04).
002170         10  WS-DISC-NAME            PIC X(40).
002180         10  WS-DISC-CODE            PIC X(20).
002190         10  WS-DISC-VALUE-TYPE      PIC X(04).
002200         10  WS-DISC-VALUE           PIC S9(07)V99.
002210         10  WS-DISC-START-DATE      PIC 9(08).
002220         10  WS-DISC-END-DATE        PIC 9(08).
002230         10  WS-DISC-MAX-USES        PIC 9(07).
002240         10  WS-DISC-USES-COUNT      PIC 9(07).
002250         10  WS-DISC-MIN-CART-VALUE  PIC S9(07)V99.
002260         10  WS-DISC-MAX-DISC-AMT    PIC S9(07)V99.
002270         10  WS-DISC-IS-ACTIVE       PIC X(01).
002280         10  WS-DISC-IS-STACKABLE    PIC X(01).
002290         10  WS-DISC-IS-EXCLUSIVE    PIC X(01).
002300         10  WS-DISC-CUST-EMAIL-FLT  PIC X(40).
002310         10  WS-DISC-FIRST-ORDER-Y   PIC X(01).
002320         10  WS-DISC-BULK-MIN-QTY    PIC 9(05).
002330         10  WS-DISC-BULK-PRODUCT-ID PIC 9(09).
002340         10  WS-DISC-EXCL-PROD-CNT   PIC 9(02).
002350         10  WS-DISC-EXCL-PROD-IDS   PIC 9(09) OCCURS 10 TIMES.
002360         10  WS-DISC-EXCL-CATG-CNT   PIC 9(02).
002370         10  WS-DISC-EXCL-CATG-IDS   PIC 9(09) OCCURS 10 TIMES.
002380         10  FILLER                  PIC X(04).
002390 01  LK-DISCOUNT-COUNT            PIC S9(05) COMP.
002400*
002410 01  LK-RESULT-TABLE.
002420     05  WS-RESULT-ENTRY         OCCURS 100 TIMES.
002430         10  WS-RESULT-DISC-ID       PIC 9(09).
002440         10  WS-RESULT-NAME          PIC X(40).
002450         10  WS-RESULT-CODE          PIC X(20).
002460         10  WS-RESULT-AMOUNT        PIC S9(07)V99.
002470         10  WS-RESULT-MESSAGE       PIC X(60).
002480         10  FILLER                  PIC X(02).
002490 01  LK-RESULT-COUNT              PIC S9(05) COMP.
002500*
002510******************************************************************
002520*    P R O C E D U R E S                                          *
002530******************************************************************
002540 PROCEDURE DIVISION USING LK-ORDER-CONTEXT
002550                           LK-CART-TABLE
002560                           LK-CART-LINE-COUNT
002570                           LK-DISCOUNT-TABLE
002580                           LK-DISCOUNT-COUNT
002590                           LK-RESULT-TABLE
002600                           LK-RESULT-COUNT.
002610*
002620*----------------------------------------------------------------*
002630 ENG-MAIN SECTION.
002640*----------------------------------------------------------------*
002650 ENG-010.
002660*    EACH CALLED SINGLY, NOT AS THE WHOLE SECTION - Y-DERIVE-
002670*    CONTEXT SECTION IS FALLTHROUGH, AND PERFORMING IT AS A UNIT
002680*    WOULD RUN Y-011/Y-021/Y-031 AN EXTRA TIME APIECE AGAINST THE
002690*    STALE POST-LOOP SUBSCRIPT - SEE CHANGE $PB ABOVE.
002700     PERFORM Y-010.
002710     PERFORM Y-020.
002720     PERFORM Y-030.
002730     PERFORM A-ANALYZE-DISCOUNTS.
002740     GOBACK.
002750*
002760 END-ENG-MAIN.
002770     EXIT.
002780     EJECT.
002790*
002800*================================================================*
002810* DEFENSIVE RECOMPUTE OF THE CART TOTAL FROM THE LINE TABLE - THE *
002820* CALLER ALREADY COMPUTED OC-SUBTOTAL WHILE READING CART-ITEMS,   *
002830* BUT THE ENGINE CHECKS IT AGAIN HERE, THE SAME WAY THE ORIGINAL  *
002840* SERVICE RE-APPLIES ITS OWN ACTIVE/DATE FILTER ON TOP OF THE     *
002850* CALLER'S - SEE CLE01CTL PARAGRAPH B-020.                        *
002860*================================================================*
002870 Y-DERIVE-CONTEXT SECTION.
002880*
002890 Y-010.
002900     MOVE ZERO TO WS-DERIVED-CART-TOTAL.
002910     PERFORM Y-011 VARYING WS-CART-IDX FROM 1 BY 1
002920             UNTIL WS-CART-IDX > LK-CART-LINE-COUNT.
002930*
002940 Y-011.
002950     COMPUTE WS-DERIVED-CART-TOTAL = WS-DERIVED-CART-TOTAL +
002960             (WS-CART-UNIT-PRICE (WS-CART-IDX) *
002970              WS-CART-QUANTITY   (WS-CART-IDX)).
002980*
002990* Y-020 - TOTAL ORDERED QUANTITY FOR WS-LOOKUP-PRODUCT-ID, OR FOR
003000* THE WHOLE CART WHEN WS-LOOKUP-PRODUCT-ID IS ZERO.  CALLED FROM
003010* BOTH C-060 (ELIGIBILITY) AND E-030 (BULK CALCULATION) SO THE
003020* TWO AGREE ON THE SAME NUMBER.
003030 Y-020.
003040     MOVE ZERO TO WS-LOOKUP-QTY-SUM.
003050     PERFORM Y-021 VARYING WS-CART-IDX FROM 1 BY 1
003060             UNTIL WS-CART-IDX > LK-CART-LINE-COUNT.
003070*
003080 Y-021.
003090     IF  WS-LOOKUP-PRODUCT-ID = ZERO
003100        OR WS-LOOKUP-PRODUCT-ID = WS-CART-PRODUCT-ID (WS-CART-IDX)
003110         ADD WS-CART-QUANTITY (WS-CART-IDX) TO WS-LOOKUP-QTY-SUM
003120     END-IF.
003130*
003140* Y-030 - SUBTOTAL FOR WS-LOOKUP-CATEGORY-ID, KEPT FOR PARITY
003150* WITH THE ORIGINAL ORDERCONTEXT HELPER - NO RULE ABOVE USES IT
003160* YET, SEE FUNCTION NOTE.
003170 Y-030.
003180     MOVE ZERO TO WS-LOOKUP-SUBTOTAL-SUM.
003190     PERFORM Y-031 VARYING WS-CART-IDX FROM 1 BY 1
003200             UNTIL WS-CART-IDX > LK-CART-LINE-COUNT.
003210*
003220 Y-031.
003230     IF  WS-LOOKUP-CATEGORY-ID = WS-CART-CATEGORY-ID (WS-CART-IDX)
003240         COMPUTE WS-LOOKUP-SUBTOTAL-SUM =
003250                 WS-LOOKUP-SUBTOTAL-SUM +
003260                 (WS-CART-UNIT-PRICE (WS-CART-IDX) *
003270                  WS-CART-QUANTITY   (WS-CART-IDX))
003280     END-IF.
003290*
003300 END-Y-DERIVE-CONTEXT.
003310     EXIT.
003320     EJECT.
003330*
003340*================================================================*
003350* SCAN THE DISCOUNT TABLE, RUN ELIGIBILITY, PARTITION INTO       *
003360* GROUP A (EXCLUSIVE) AND GROUP B (STACKABLE), SELECT WHICHEVER  *
003370* GROUP APPLIES, AND CALCULATE EACH SELECTED DISCOUNT.           *
003380*================================================================*
003390 A-ANALYZE-DISCOUNTS SECTION.
003400*
003410 A-010.
003420     MOVE ZERO TO LK-RESULT-COUNT.
003430     MOVE ZERO TO WS-SUBSCRIPTS-COMBINED.
003440     MOVE ZERO TO WS-PARTITION-TABLES-COMBINED.
003450     PERFORM A-020 VARYING WS-DISC-IDX FROM 1 BY 1
003460             UNTIL WS-DISC-IDX > LK-DISCOUNT-COUNT.
003470     PERFORM A-040.
003480*
003490* PROMOTION RECORDS ARE DROPPED HERE, BEFORE THE ELIGIBILITY     *
003500* CHECK EVEN RUNS - THEY HAVE NO CALCULATION METHOD, SEE E-040.  *
003510 A-020.
003520     IF  WS-DISC-IS-ACTIVE (WS-DISC-IDX) = 'Y'
003530        AND WS-DISC-TYPE (WS-DISC-IDX) NOT = 'PROM'
003540         PERFORM C-010 THRU END-C-CHECK-ELIGIBILITY
003550         IF  DISCOUNT-ELIGIBLE
003560             PERFORM A-030
003570         END-IF
003580     END-IF.
003590*
003600 A-030.
003610     IF  WS-DISC-IS-EXCLUSIVE (WS-DISC-IDX) = 'Y'
003620         ADD 1 TO WS-GROUP-A-COUNT
003630         MOVE WS-DISC-IDX TO WS-GROUP-A-IDX (WS-GROUP-A-COUNT)
003640     ELSE
003650         ADD 1 TO WS-GROUP-B-COUNT
003660         MOVE WS-DISC-IDX TO WS-GROUP-B-IDX (WS-GROUP-B-COUNT)
003670     END-IF.
003680*
003690* IF GROUP A (EXCLUSIVE) HAS ANY MEMBERS, ONLY GROUP A IS        *
003700* CALCULATED AND GROUP B IS NEVER LOOKED AT - SEE $P5 ABOVE,     *
003710* GROUP B'S OWN IS-STACKABLE FLAG IS NOT CONSULTED EITHER WAY.   *
003720 A-040.
003730     IF  WS-GROUP-A-COUNT > ZERO
003740         PERFORM A-041 VARYING WS-GROUP-SUB FROM 1 BY 1
003750                 UNTIL WS-GROUP-SUB > WS-GROUP-A-COUNT
003760     ELSE
003770         PERFORM A-042 VARYING WS-GROUP-SUB FROM 1 BY 1
003780                 UNTIL WS-GROUP-SUB > WS-GROUP-B-COUNT
003790     END-IF.
003800     IF  WS-TRACE-SWITCH = 'Y'
003810         DISPLAY 'CLE01ENG - TRACE MODE, SUBSCRIPTS/COUNTS  = '
003820                 WS-SUBSCRIPTS-COMBINED
003830         DISPLAY 'CLE01ENG - TRACE MODE, GROUP-A SELECTED   = '
003840                 WS-GROUP-A-COUNT
003850         DISPLAY 'CLE01ENG - TRACE MODE, GROUP-B SELECTED   = '
003860                 WS-GROUP-B-COUNT
003870     END-IF.
003880*
003890 A-041.
003900     MOVE WS-GROUP-A-IDX (WS-GROUP-SUB) TO WS-DISC-IDX.
003910     PERFORM E-CALCULATE-DISCOUNT.
003920*
003930 A-042.
003940     MOVE WS-GROUP-B-IDX (WS-GROUP-SUB) TO WS-DISC-IDX.
003950     PERFORM E-CALCULATE-DISCOUNT.
003960*
003970 END-A-ANALYZE-DISCOUNTS.
003980     EXIT.
003990     EJECT.
004000*
004010*================================================================*
004020* ELIGIBILITY RULES, RUN IN ORDER, SHORT-CIRCUIT ON FIRST        *
004030* FAILURE - BUSINESS RULES SECTION 1, RULES 1 THROUGH 6.  ACTS   *
004040* ON WS-DISC-ENTRY (WS-DISC-IDX) SET BY THE CALLER ABOVE.        *
004050*================================================================*
004060 C-CHECK-ELIGIBILITY SECTION.
004070*
004080 C-010.
004090*    RULE 1 - DATE RANGE
004100     SET DISCOUNT-ELIGIBLE TO TRUE.
004110     IF  WS-DISC-START-DATE (WS-DISC-IDX) NOT = ZERO
004120        AND OC-ORDER-DATE < WS-DISC-START-DATE (WS-DISC-IDX)
004130         SET DISCOUNT-NOT-ELIGIBLE TO TRUE
004140         GO TO END-C-CHECK-ELIGIBILITY
004150     END-IF.
004160     IF  WS-DISC-END-DATE (WS-DISC-IDX) NOT = ZERO
004170        AND OC-ORDER-DATE > WS-DISC-END-DATE (WS-DISC-IDX)
004180         SET DISCOUNT-NOT-ELIGIBLE TO TRUE
004190         GO TO END-C-CHECK-ELIGIBILITY
004200     END-IF.
004210*
004220 C-020.
004230*    RULE 2 - USAGE LIMIT.  PER-CUSTOMER LIMIT IS NOT CHECKED -  *
004240*    SEE FUNCTION NOTE ON CLE01CP2, DISC-MAX-USES IS THE GLOBAL  *
004250*    CAP ONLY.                                                   *
004260     IF  WS-DISC-MAX-USES (WS-DISC-IDX) NOT = ZERO
004270        AND WS-DISC-USES-COUNT (WS-DISC-IDX) >=
004280            WS-DISC-MAX-USES (WS-DISC-IDX)
004290         SET DISCOUNT-NOT-ELIGIBLE TO TRUE
004300         GO TO END-C-CHECK-ELIGIBILITY
004310     END-IF.
004320*
004330 C-030.
004340*    RULE 3 - MINIMUM CART VALUE
004350     IF  WS-DISC-MIN-CART-VALUE (WS-DISC-IDX) NOT = ZERO
004360        AND OC-SUBTOTAL < WS-DISC-MIN-CART-VALUE (WS-DISC-IDX)
004370         SET DISCOUNT-NOT-ELIGIBLE TO TRUE
004380         GO TO END-C-CHECK-ELIGIBILITY
004390     END-IF.
004400*
004410 C-040.
004420*    RULE 4 - CUSTOMER ELIGIBILITY.  FIRST-ORDER-ONLY IS NOT     *
004430*    CHECKED - SEE FUNCTION NOTE ON CLE01CP2.                    *
004440     IF  OC-CUST-EMAIL = SPACES
004450         SET DISCOUNT-NOT-ELIGIBLE TO TRUE
004460         GO TO END-C-CHECK-ELIGIBILITY
004470     END-IF.
004480     IF  WS-DISC-TYPE (WS-DISC-IDX) = 'COUP'
004490        AND WS-DISC-CUST-EMAIL-FLT (WS-DISC-IDX) NOT = SPACES
004500        AND WS-DISC-CUST-EMAIL-FLT (WS-DISC-IDX) NOT = OC-CUST-EMAIL
004510         SET DISCOUNT-NOT-ELIGIBLE TO TRUE
004520         GO TO END-C-CHECK-ELIGIBILITY
004530     END-IF.
004540*
004550 C-050.
004560*    RULE 5 - EXCLUDED PRODUCT/CATEGORY
004570     MOVE 'N' TO WS-EXCL-SWITCH.
004580     PERFORM C-051 VARYING WS-CART-IDX FROM 1 BY 1
004590             UNTIL WS-CART-IDX > LK-CART-LINE-COUNT
004600             OR EXCL-MATCH-FOUND.
004610     IF  EXCL-MATCH-FOUND
004620         SET DISCOUNT-NOT-ELIGIBLE TO TRUE
004630         GO TO END-C-CHECK-ELIGIBILITY
004640     END-IF.
004650*
004660 C-051.
004670     IF  WS-DISC-EXCL-PROD-CNT (WS-DISC-IDX) > ZERO
004680         PERFORM C-052 VARYING WS-EXCL-SUB FROM 1 BY 1
004690                 UNTIL WS-EXCL-SUB >
004700                       WS-DISC-EXCL-PROD-CNT (WS-DISC-IDX)
004710                 OR EXCL-MATCH-FOUND
004720     END-IF.
004730     IF  WS-DISC-EXCL-CATG-CNT (WS-DISC-IDX) > ZERO
004740        AND WS-CART-CATEGORY-ID (WS-CART-IDX) NOT = ZERO
004750         PERFORM C-053 VARYING WS-EXCL-SUB FROM 1 BY 1
004760                 UNTIL WS-EXCL-SUB >
004770                       WS-DISC-EXCL-CATG-CNT (WS-DISC-IDX)
004780                 OR EXCL-MATCH-FOUND
004790     END-IF.
004800*
004810 C-052.
004820     IF  WS-CART-PRODUCT-ID (WS-CART-IDX) =
004830         WS-DISC-EXCL-PROD-IDS (WS-DISC-IDX, WS-EXCL-SUB)
004840         SET EXCL-MATCH-FOUND TO TRUE
004850     END-IF.
004860*
004870 C-053.
004880     IF  WS-CART-CATEGORY-ID (WS-CART-IDX) =
004890         WS-DISC-EXCL-CATG-IDS (WS-DISC-IDX, WS-EXCL-SUB)
004900         SET EXCL-MATCH-FOUND TO TRUE
004910     END-IF.
004920*
004930 C-060.
004940*    RULE 6 - TYPE-SPECIFIC CONDITION.  ONLY BULK DISCOUNTS HAVE *
004950*    ONE - ALL OTHER TYPES FALL THROUGH ELIGIBLE.                *
004960     IF  WS-DISC-TYPE (WS-DISC-IDX) = 'BULK'
004970         MOVE WS-DISC-BULK-PRODUCT-ID (WS-DISC-IDX) TO
004980              WS-LOOKUP-PRODUCT-ID
004990         PERFORM Y-020
005000         IF  WS-TRACE-SWITCH = 'Y'
005010             DISPLAY 'CLE01ENG - TRACE MODE, BULK LOOKUP        = '
005020                     WS-LOOKUP-FIELDS-COMBINED
005030         END-IF
005040         IF  WS-LOOKUP-QTY-SUM < WS-DISC-BULK-MIN-QTY (WS-DISC-IDX)
005050             SET DISCOUNT-NOT-ELIGIBLE TO TRUE
005060         END-IF
005070     END-IF.
005080*
005090 END-C-CHECK-ELIGIBILITY.
005100     EXIT.
005110     EJECT.
005120*
005130*================================================================*
005140* CALCULATE THE AMOUNT FOR THE DISCOUNT AT WS-DISC-IDX AND       *
005150* APPEND ONE ENTRY TO THE CALLER'S RESULT TABLE - BUSINESS       *
005160* RULES SECTION 2.                                               *
005170*================================================================*
005180 E-CALCULATE-DISCOUNT SECTION.
005190*
005200 E-010.
005210     ADD 1 TO LK-RESULT-COUNT.
005220     MOVE WS-DISC-ID   (WS-DISC-IDX) TO
005230          WS-RESULT-DISC-ID (LK-RESULT-COUNT).
005240     MOVE WS-DISC-NAME (WS-DISC-IDX) TO
005250          WS-RESULT-NAME    (LK-RESULT-COUNT).
005260     MOVE WS-DISC-CODE (WS-DISC-IDX) TO
005270          WS-RESULT-CODE    (LK-RESULT-COUNT).
005280     EVALUATE WS-DISC-TYPE (WS-DISC-IDX)
005290         WHEN 'COUP'
005300             PERFORM E-020
005310         WHEN 'BULK'
005320             PERFORM E-030
005330         WHEN 'PROM'
005340             PERFORM E-040
005350         WHEN OTHER
005360             MOVE ZERO TO WS-RESULT-AMOUNT (LK-RESULT-COUNT)
005370             MOVE 'UNRECOGNISED DISCOUNT TYPE' TO
005380                  WS-RESULT-MESSAGE (LK-RESULT-COUNT)
005390     END-EVALUATE.
005400*
005410* E-020 - COUPON
005420 E-020.
005430     MOVE WS-DISC-VALUE-TYPE (WS-DISC-IDX) TO WS-VALUE-TYPE-CHECK.
005440     IF  WS-VALUE-TYPE-CHECK NOT IS VALUE-TYPE-CLASS
005450         DISPLAY 'CLE01ENG - UNRECOGNISED VALUE TYPE, DISC ID '
005460                 WS-DISC-ID (WS-DISC-IDX)
005470     END-IF.
005480     IF  WS-DISC-VALUE-TYPE (WS-DISC-IDX) = 'PCT '
005490         COMPUTE WS-CALC-AMOUNT ROUNDED =
005500                 OC-SUBTOTAL * WS-DISC-VALUE (WS-DISC-IDX) / 100
005510     ELSE
005520         MOVE WS-DISC-VALUE (WS-DISC-IDX) TO WS-CALC-AMOUNT
005530     END-IF.
005540     PERFORM E-050.
005550     MOVE WS-CALC-AMOUNT TO WS-RESULT-AMOUNT (LK-RESULT-COUNT).
005560     MOVE 'COUPON DISCOUNT APPLIED' TO
005570          WS-RESULT-MESSAGE (LK-RESULT-COUNT).
005580*
005590* E-030 - BULK DISCOUNT.  THE MINIMUM-QUANTITY GUARD BELOW IS    *
005600* NORMALLY UNREACHABLE - C-060 ABOVE ALREADY REJECTED ANY BULK   *
005610* DISCOUNT THAT FAILS IT - BUT THE GUARD IS KEPT HERE TOO SO     *
005620* THIS PARAGRAPH MATCHES THE CALCULATION METHOD ON THE BULK      *
005630* DISCOUNT RECORD EXACTLY, SHOULD IT EVER BE CALLED DIRECTLY.    *
005640 E-030.
005650     MOVE WS-DISC-BULK-PRODUCT-ID (WS-DISC-IDX) TO
005660          WS-LOOKUP-PRODUCT-ID.
005670     PERFORM Y-020.
005680     IF  WS-LOOKUP-QTY-SUM < WS-DISC-BULK-MIN-QTY (WS-DISC-IDX)
005690         MOVE ZERO TO WS-RESULT-AMOUNT (LK-RESULT-COUNT)
005700         MOVE 'MINIMUM QUANTITY NOT MET FOR BULK DISCOUNT' TO
005710              WS-RESULT-MESSAGE (LK-RESULT-COUNT)
005720     ELSE
005730         MOVE WS-DISC-VALUE-TYPE (WS-DISC-IDX) TO
005740              WS-VALUE-TYPE-CHECK
005750         IF  WS-VALUE-TYPE-CHECK NOT IS VALUE-TYPE-CLASS
005760             DISPLAY 'CLE01ENG - UNRECOGNISED VALUE TYPE, DISC ID '
005770                     WS-DISC-ID (WS-DISC-IDX)
005780         END-IF
005790         IF  WS-DISC-VALUE-TYPE (WS-DISC-IDX) = 'PCT '
005800             COMPUTE WS-CALC-AMOUNT ROUNDED =
005810                     OC-SUBTOTAL * WS-DISC-VALUE (WS-DISC-IDX) / 100
005820         ELSE
005830             MOVE WS-DISC-VALUE (WS-DISC-IDX) TO WS-CALC-AMOUNT
005840         END-IF
005850         PERFORM E-050
005860         MOVE WS-CALC-AMOUNT TO WS-RESULT-AMOUNT (LK-RESULT-COUNT)
005870         MOVE 'BULK DISCOUNT APPLIED' TO
005880              WS-RESULT-MESSAGE (LK-RESULT-COUNT)
005890     END-IF.
005900*
005910* E-040 - PROMOTION.  NEVER REACHED - A-020 DROPS PROMOTION       *
005920* RECORDS BEFORE ELIGIBILITY EVEN RUNS.  KEPT FOR FIDELITY WITH  *
005930* THE CALCULATION METHOD ON THE PROMOTION RECORD, WHICH RETURNS  *
005940* NO AMOUNT AT ALL.                                               *
005950 E-040.
005960     MOVE ZERO TO WS-RESULT-AMOUNT (LK-RESULT-COUNT).
005970     MOVE 'PROMOTION CALCULATION NOT SUPPORTED' TO
005980          WS-RESULT-MESSAGE (LK-RESULT-COUNT).
005990*
006000* E-050 - MAXIMUM DISCOUNT AMOUNT CAP, SHARED BY COUPON AND BULK *
006010* CALCULATION - SEE $D9 ABOVE.                                   *
006020 E-050.
006030     IF  WS-DISC-MAX-DISC-AMT (WS-DISC-IDX) NOT = ZERO
006040        AND WS-CALC-AMOUNT > WS-DISC-MAX-DISC-AMT (WS-DISC-IDX)
006050         MOVE WS-DISC-MAX-DISC-AMT (WS-DISC-IDX) TO WS-CALC-AMOUNT
006060     END-IF.
006070*
006080 END-E-CALCULATE-DISCOUNT.
006090     EXIT.
