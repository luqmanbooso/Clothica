000100******************************************************************
000110*                                                                *
000120*  COPYBOOK NAME = CLE01CP2                                     *
000130*                                                                *
000140*  DESCRIPTIVE NAME = CLOTHICA PRICING ENGINE -                 *
000150*                     DISCOUNT MASTER RECORD LAYOUT               *
000160*                                                                *
000170*  INSTALLATION........ CLOTHICA DATA CENTER - ATLANTA           *
000180*  WRITTEN BY........... R. W. HARTWELL                          *
000190*  DATE WRITTEN......... MARCH 1985                              *
000200*                                                                *
000210******************************************************************
000220*                                                                *
000230*  FUNCTION =                                                    *
000240*      THIS COPYBOOK DEFINES ONE ENTRY OF THE DISCOUNT MASTER.   *
000250*      THE MASTER HOLDS COUPONS (TYPE COUP), BULK-QUANTITY       *
000260*      DISCOUNTS (TYPE BULK) AND SITE PROMOTIONS (TYPE PROM).    *
000270*      CLE01CTL LOADS THE ENTIRE MASTER INTO THE DISCOUNT TABLE  *
000280*      IN CLE01ENG WORKING-STORAGE -- THE MASTER IS SMALL ENOUGH *
000290*      TO SCAN IN FULL FOR EVERY ORDER, SO NO KEYED ACCESS IS    *
000300*      PROVIDED (SEE CLE01CTL CHANGE $D3 BELOW).                 *
000310*                                                                *
000320*      DISC-TYPE-SPECIFIC IS A 60-BYTE WORK AREA REDEFINED       *
000330*      ACCORDING TO DISC-TYPE -- COUPON FIELDS IN THE BASE       *
000340*      LAYOUT, BULK-DISCOUNT FIELDS IN THE DISC-BULK-FIELDS      *
000350*      REDEFINE.  PROMOTION RECORDS DO NOT USE EITHER VIEW.      *
000360*                                                                *
000370******************************************************************
000380*  CHANGE ACTIVITY :                                             *
000390*                                                                *
000400*   PN= REQUEST  DATE   INIT : REMARKS                           *
000410*  $D0= CR-0002  850304 RWH  : ORIGINAL LAYOUT - COUPONS ONLY    *
000420*  $D1= CR-1183  880611 MFP  : ADDED BULK-DISCOUNT TYPE AND      *
000430*                              DISC-BULK-FIELDS REDEFINE         *
000440*  $D2= CR-1184  880611 MFP  : ADDED EXCLUDED PRODUCT/CATEGORY   *
000450*                              TABLES, 10 ENTRIES EACH           *
000460*  $D3= CR-2207  930719 TLV  : ADDED PROMOTION TYPE (NO AMOUNT   *
000470*                              CALCULATION - SEE CLE01ENG E-030) *
000480*  $D4= CR-4411  991007 JAO  : Y2K - START-DATE/END-DATE WIDENED  *
000490*                              FROM 9(06) TO 9(08), CCYYMMDD     *
000500*  $D5= CR-4411  991008 JAO  : Y2K - VERIFIED NO OTHER DATE       *
000510*                              FIELDS IN THIS RECORD              *
000520*  $D6= CR-5502  020214 SKB  : ADDED MAX-DISCOUNT-AMOUNT CAP      *
000530*                              FIELD PER MARKETING REQUEST 5502  *
000540*                                                                *
000550******************************************************************
000560*
000570 01  DISCOUNT-REC.
000580*    KEY AND DESCRIPTIVE FIELDS
000590     05  DISC-ID                 PIC 9(09).
000600*        "COUP" = COUPON, "BULK" = BULK DISCOUNT, "PROM" = PROMO
000610     05  DISC-TYPE               PIC X(04).
000620     05  DISC-NAME               PIC X(40).
000630*    COUPON CODE - BLANK WHEN DISC-TYPE IS NOT "COUP"
000640     05  DISC-CODE               PIC X(20).
000650*        "PCT " = PERCENTAGE, "FIXD" = FIXED AMOUNT
000660     05  DISC-VALUE-TYPE         PIC X(04).
000670     05  DISC-VALUE              PIC S9(07)V99.
000680*    INCLUSIVE DATE WINDOW, CCYYMMDD, ZERO = NO BOUND
000690     05  DISC-START-DATE         PIC 9(08).
000700     05  DISC-END-DATE           PIC 9(08).
000710*    GLOBAL USAGE CAP AND RUNNING COUNT, ZERO CAP = UNLIMITED
000720     05  DISC-MAX-USES           PIC 9(07).
000730     05  DISC-USES-COUNT         PIC 9(07).
000740*    MINIMUM SUBTOTAL REQUIRED, ZERO = NO MINIMUM
000750     05  DISC-MIN-CART-VALUE     PIC S9(07)V99.
000760*    CAP ON THE COMPUTED DISCOUNT AMOUNT, ZERO = NO CAP
000770     05  DISC-MAX-DISCOUNT-AMT   PIC S9(07)V99.
000780     05  DISC-IS-ACTIVE          PIC X(01).
000790         88  DISC-ACTIVE                VALUE 'Y'.
000800         88  DISC-INACTIVE              VALUE 'N'.
000810     05  DISC-IS-STACKABLE       PIC X(01).
000820         88  DISC-STACKABLE             VALUE 'Y'.
000830     05  DISC-IS-EXCLUSIVE       PIC X(01).
000840         88  DISC-EXCLUSIVE             VALUE 'Y'.
000850*
000860*    60-BYTE TYPE-SPECIFIC WORK AREA - SEE FUNCTION NOTE ABOVE
000870     05  DISC-TYPE-SPECIFIC.
000880         10  DISC-CUST-EMAIL-FILTER  PIC X(40).
000890         10  DISC-FIRST-ORDER-ONLY   PIC X(01).
000900             88  DISC-FIRST-ORDER-Y         VALUE 'Y'.
000910         10  FILLER                  PIC X(19).
000920     05  DISC-BULK-FIELDS REDEFINES DISC-TYPE-SPECIFIC.
000930         10  DISC-BULK-MIN-QTY       PIC 9(05).
000940*            ZERO MEANS APPLIES TO WHOLE CART QUANTITY
000950         10  DISC-BULK-PRODUCT-ID    PIC 9(09).
000960         10  FILLER                  PIC X(46).
000970*
000980*    EXCLUDED-PRODUCT AND EXCLUDED-CATEGORY TABLES
000990     05  DISC-EXCL-PRODUCT-COUNT     PIC 9(02).
001000     05  DISC-EXCL-PRODUCT-IDS  OCCURS 10 TIMES
001010                                     PIC 9(09).
001020     05  DISC-EXCL-CATEGORY-COUNT    PIC 9(02).
001030     05  DISC-EXCL-CATEGORY-IDS OCCURS 10 TIMES
001040                                     PIC 9(09).
001050     05  FILLER                      PIC X(20).
