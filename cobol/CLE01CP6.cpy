000100******************************************************************
000110*                                                                *
000120*  COPYBOOK NAME = CLE01CP6                                     *
000130*                                                                *
000140*  DESCRIPTIVE NAME = CLOTHICA PRICING ENGINE -                 *
000150*                     STOCK CHECK RECORD LAYOUT                   *
000160*                                                                *
000170*  INSTALLATION........ CLOTHICA DATA CENTER - ATLANTA           *
000180*  WRITTEN BY........... R. W. HARTWELL                          *
000190*  DATE WRITTEN......... MARCH 1985                              *
000200*                                                                *
000210******************************************************************
000220*                                                                *
000230*  FUNCTION =                                                    *
000240*      THIS COPYBOOK DEFINES THE INPUT/OUTPUT PAIR READ AND      *
000250*      REWRITTEN BY CLE01STK FOR EACH LINE OF THE ORDER BEING    *
000260*      POSTED AGAINST INVENTORY.  STK-ON-HAND AND                *
000270*      STK-ORDER-QTY ARRIVE FROM THE STOCK-FILE; STK-NEW-LEVEL   *
000280*      AND STK-REJECTED ARE SET BY CLE01STK BEFORE THE RECORD    *
000290*      IS REWRITTEN.                                             *
000300*                                                                *
000310******************************************************************
000320*  CHANGE ACTIVITY :                                             *
000330*                                                                *
000340*   PN= REQUEST  DATE   INIT : REMARKS                           *
000350*  $D0= CR-0006  850304 RWH  : ORIGINAL LAYOUT                   *
000360*  $D1= CR-3014  951103 MFP  : ADDED STK-REJECTED SWITCH, ORDER  *
000370*                              NOW REJECTED WHOLESALE RATHER     *
000380*                              THAN PARTIALLY POSTED             *
000390*                                                                *
000400******************************************************************
000410*
000420 01  STOCK-CHECK-REC.
000430     05  STK-PRODUCT-ID          PIC 9(09).
000440     05  STK-ON-HAND             PIC 9(07).
000450     05  STK-ORDER-QTY           PIC 9(05).
000460     05  STK-NEW-LEVEL           PIC 9(07).
000470     05  STK-REJECTED            PIC X(01).
000480         88  STK-IS-REJECTED            VALUE 'Y'.
000490         88  STK-IS-ACCEPTED            VALUE 'N'.
000500     05  FILLER                  PIC X(15).
000510*
000520*    ALTERNATE VIEW OF STK-ON-HAND AND STK-ORDER-QTY, DISPLAYED
000530*    TOGETHER WHEN A LINE IS FLAGGED SHORT - SEE CLE01STK S-030.
000540 01  STOCK-CHECK-QTY-VIEW REDEFINES STOCK-CHECK-REC.
000550     05  FILLER                  PIC X(09).
000560     05  SQ-ON-HAND-AND-ORDER.
000570         10  SQ-ON-HAND          PIC 9(07).
000580         10  SQ-ORDER-QTY        PIC 9(05).
000590     05  FILLER                  PIC X(23).
