000100******************************************************************
000110*                                                                *
000120*  COPYBOOK NAME = CLE01CP5                                     *
000130*                                                                *
000140*  DESCRIPTIVE NAME = CLOTHICA PRICING ENGINE -                 *
000150*                     ORDER SUMMARY RECORD LAYOUT                 *
000160*                                                                *
000170*  INSTALLATION........ CLOTHICA DATA CENTER - ATLANTA           *
000180*  WRITTEN BY........... R. W. HARTWELL                          *
000190*  DATE WRITTEN......... MARCH 1985                              *
000200*                                                                *
000210******************************************************************
000220*                                                                *
000230*  FUNCTION =                                                    *
000240*      THIS COPYBOOK DEFINES THE ONE-PER-ORDER CONTROL-TOTAL     *
000250*      RECORD WRITTEN TO THE ORDER-SUMMARY FILE BY CLE01CTL      *
000260*      PARAGRAPH F-030 AT THE END OF THE PRICING RUN FOR AN      *
000270*      ORDER.  SUMMARY-DISCOUNT-COUNT AND SUMMARY-DISCOUNT ARE   *
000280*      THE CONTROL TOTALS FOR THE RUN.                           *
000290*                                                                *
000300******************************************************************
000310*  CHANGE ACTIVITY :                                             *
000320*                                                                *
000330*   PN= REQUEST  DATE   INIT : REMARKS                           *
000340*  $D0= CR-0005  850304 RWH  : ORIGINAL LAYOUT                   *
000350*  $D1= CR-3014  951102 MFP  : ADDED SUMMARY-DISCOUNT-COUNT      *
000360*                              CONTROL TOTAL FIELD               *
000370*                                                                *
000380******************************************************************
000390*
000400 01  ORDER-SUMMARY-REC.
000410     05  SUMMARY-SUBTOTAL        PIC S9(07)V99.
000420     05  SUMMARY-SHIP            PIC S9(07)V99.
000430     05  SUMMARY-TAX             PIC S9(07)V99.
000440     05  SUMMARY-CART-TOTAL      PIC S9(07)V99.
000450     05  SUMMARY-DISCOUNT        PIC S9(07)V99.
000460     05  SUMMARY-GRAND-TOTAL     PIC S9(07)V99.
000470*    CONTROL TOTAL - NUMBER OF DISCOUNTS APPLIED THIS RUN
000480     05  SUMMARY-DISCOUNT-COUNT  PIC 9(03).
000490     05  FILLER                  PIC X(20).
000500*
000510*    NUMERIC-EDITED VIEW OF SUMMARY-GRAND-TOTAL, DISPLAYED ON
000520*    THE RERUN TRACE - SEE CLE01CTL PARAGRAPH F-030.
000530 01  ORDER-SUMMARY-EDIT REDEFINES ORDER-SUMMARY-REC.
000540     05  FILLER                  PIC X(45).
000550     05  SE-GRAND-TOTAL-EDIT     PIC ----,---9.99.
000560     05  FILLER                  PIC X(20).
