000100******************************************************************
000110*                                                                *
000120*  MODULE NAME = CLE01CTL                                        *
000130*                                                                *
000140*  DESCRIPTIVE NAME = CLOTHICA PRICING ENGINE -                  *
000150*                     ORDER PRICING RUN CONTROLLER                *
000160*                                                                *
000170*  INSTALLATION........ CLOTHICA DATA CENTER - ATLANTA            *
000180*  WRITTEN BY........... R. W. HARTWELL                           *
000190*  DATE WRITTEN......... MARCH 1985                               *
000200*  DATE-COMPILED.                                                 *
000210*  SECURITY............ CLOTHICA INTERNAL USE ONLY                *
000220*                                                                *
000230******************************************************************
000240*                                                                *
000250*  FUNCTION =                                                    *
000260*      THIS IS THE CONTROLLER FOR THE ORDER PRICING RUN.  ALL    *
000270*      DISCOUNT-PRICING WORK FOR ONE ORDER PASSES THROUGH THIS   *
000280*      MODULE.  IT READS THE ORDER HEADER AND ITS CART LINES,     *
000290*      LOADS THE DISCOUNT MASTER INTO A WORK TABLE, CALLS         *
000300*      CLE01ENG TO DETERMINE AND CALCULATE THE ELIGIBLE           *
000310*      DISCOUNTS, WRITES THE DISCOUNT-RESULTS AND ORDER-SUMMARY   *
000320*      FILES, AND FINALLY CALLS CLE01STK TO POST THE ORDER        *
000330*      AGAINST INVENTORY.                                         *
000340*                                                                *
000350*------------------------------------------------------------    *
000360*                                                                *
000370*  ENTRY POINT = CLE01CTL                                        *
000380*  CALLS       = CLE01ENG, CLE01STK                               *
000390*                                                                *
000400*------------------------------------------------------------    *
000410*                                                                *
000420*  CHANGE ACTIVITY :                                             *
000430*                                                                *
000440*  PN= REQUEST  DATE   INIT : REMARKS                            *
000450* $D0= CR-0010  850304 RWH  : ORIGINAL CONTROLLER - COUPON ONLY  *
000460* $D1= CR-1183  880611 MFP  : ADDED BULK-DISCOUNT SUPPORT, MASTER*
000470*                             NOW LOADED TO A TABLE BEFORE CALL  *
000480*                             TO CLE01ENG RATHER THAN PASSED ONE *
000490*                             RECORD AT A TIME                   *
000500* $P2= CR-1971  891004 RWH  : FIXED WS-CART-LINE-COUNT OVERFLOW  *
000510*                             ON ORDERS OVER 200 LINES           *
000520* $D3= CR-2207  930719 TLV  : ADDED PROMOTION DISCOUNT TYPE AND  *
000530*                             SITE-WIDE STOCK POSTING CALL        *
000540* $P4= CR-2351  930902 TLV  : CORRECTED SUMMARY-DISCOUNT CLAMP   *
000550*                             TO COMPARE AGAINST CART-TOTAL, NOT *
000560*                             SUBTOTAL ALONE                      *
000570* $D5= CR-3014  951102 MFP  : ADDED SUMMARY-DISCOUNT-COUNT       *
000580*                             CONTROL TOTAL TO ORDER-SUMMARY      *
000590* $P6= CR-3014  951103 MFP  : STOCK REJECTIONS NOW ABORT THE     *
000600*                             WHOLE ORDER RATHER THAN POSTING    *
000610*                             PARTIAL LINES                       *
000620* $D7= CR-4411  991007 JAO  : Y2K - ORDER-HDR DATE FIELD WIDENED *
000630*                             FROM 9(06) TO 9(08), CCYYMMDD      *
000640* $D8= CR-4411  991008 JAO  : Y2K - VERIFIED DISCOUNT MASTER     *
000650*                             START/END DATE COMPARE LOGIC LIVES *
000660*                             IN CLE01ENG, NOT HERE - NO CHANGE  *
000670* $D9= CR-5502  020214 SKB  : ADDED MAX-DISCOUNT-AMOUNT PASS-    *
000680*                             THROUGH TO CLE01ENG TABLE LOAD     *
000690* $PA= CR-6010  050630 SKB  : FILE STATUS CHECKS ADDED ON EVERY  *
000700*                             OPEN/READ/WRITE, PER AUDIT FINDING *
000710* $PB= CR-6118  070312 SKB  : DISCRSLT/ORDSUMRY OPENS WERE MISSED*
000720*                             BY THE $PA AUDIT - STATUS CHECKS   *
000730*                             NOW ADDED.  ALSO DROPPED THE DEAD  *
000740*                             TOP-OF-FORM/DISC-TYPE-CLASS ENTRIES*
000750*                             FROM SPECIAL-NAMES - NO PRINT FILE *
000760*                             IN THIS RUN AND NOTHING EVER TESTED*
000770*                             THE CLASS.  ADDED WS-RUN-CONTROL-  *
000780*                             TOTAL SO OPERATIONS HAS ONE NUMBER *
000790*                             TO CHECK AGAINST THE RUN LOG        *
000800* $PC= CR-6122  070314 SKB  : ALL FIVE SELECTS WERE MISSING        *
000810*                             ORGANIZATION IS LINE SEQUENTIAL -    *
000820*                             ADDED, AND DROPPED THE NOW-WRONG     *
000830*                             RECORDING MODE IS F FROM THE FDS,    *
000840*                             WHICH BELONGS TO SEQUENTIAL, NOT     *
000850*                             LINE SEQUENTIAL, ORGANIZATION         *
000860* $PD= CR-6122  070314 SKB  : CLE01CP3'S ORDER-CONTEXT PAYLOAD      *
000870*                             WAS AT LEVEL 01, SAME AS THE         *
000880*                             WRAPPING WS-ORDER-CONTEXT - FIXED    *
000890*                             IN THE COPYBOOK (LEVEL DROPPED TO    *
000900*                             03), SEE NOTE AT WS-ORDER-CONTEXT    *
000910*                             BELOW                                *
000920*                                                                *
000930******************************************************************
000940 IDENTIFICATION DIVISION.
000950 PROGRAM-ID.    CLE01CTL.
000960 AUTHOR.        R. W. HARTWELL.
000970 INSTALLATION.  CLOTHICA DATA CENTER - ATLANTA.
000980 DATE-WRITTEN.  MARCH 1985.
000990 DATE-COMPILED.
001000 SECURITY.      CLOTHICA INTERNAL USE ONLY.
001010*
001020 ENVIRONMENT DIVISION.
001030 CONFIGURATION SECTION.
001040 SOURCE-COMPUTER.  IBM-370.
001050 OBJECT-COMPUTER.  IBM-370.
001060 SPECIAL-NAMES.
001070     UPSI-0 ON  STATUS IS WS-RERUN-SWITCH
001080            OFF STATUS IS WS-NORMAL-RUN-SWITCH.
001090*
001100 INPUT-OUTPUT SECTION.
001110 FILE-CONTROL.
001120     SELECT ORDER-HDR      ASSIGN TO ORDHDR
001130            ORGANIZATION IS LINE SEQUENTIAL
001140            FILE STATUS IS WS-ORDHDR-STATUS.
001150     SELECT CART-ITEMS     ASSIGN TO CARTITEM
001160            ORGANIZATION IS LINE SEQUENTIAL
001170            FILE STATUS IS WS-CARTITEM-STATUS.
001180     SELECT DISCOUNT-MASTER ASSIGN TO DISCMAST
001190            ORGANIZATION IS LINE SEQUENTIAL
001200            FILE STATUS IS WS-DISCMAST-STATUS.
001210     SELECT DISCOUNT-RESULTS ASSIGN TO DISCRSLT
001220            ORGANIZATION IS LINE SEQUENTIAL
001230            FILE STATUS IS WS-DISCRSLT-STATUS.
001240     SELECT ORDER-SUMMARY  ASSIGN TO ORDSUMRY
001250            ORGANIZATION IS LINE SEQUENTIAL
001260            FILE STATUS IS WS-ORDSUMRY-STATUS.
001270*
001280 DATA DIVISION.
001290 FILE SECTION.
001300*
001310* ONE HEADER RECORD PER ORDER - CUSTOMER, ORDER DATE, SHIPPING,
001320* TAX AND ANY COUPON CODE THE CUSTOMER SUPPLIED ON THE REQUEST.
001330 FD  ORDER-HDR
001340     LABEL RECORDS ARE STANDARD.
001350 01  ORDER-HDR-REC.
001360     05  OH-CUST-EMAIL           PIC X(40).
001370     05  OH-ORDER-DATE           PIC 9(08).
001380     05  OH-SHIPPING-COST        PIC S9(07)V99.
001390     05  OH-TAX-AMOUNT           PIC S9(07)V99.
001400     05  OH-COUPON-CODE          PIC X(20).
001410     05  FILLER                  PIC X(14).
001420*
001430 FD  CART-ITEMS
001440     LABEL RECORDS ARE STANDARD.
001450 COPY CLE01CP1.
001460*
001470 FD  DISCOUNT-MASTER
001480     LABEL RECORDS ARE STANDARD.
001490 COPY CLE01CP2.
001500*
001510 FD  DISCOUNT-RESULTS
001520     LABEL RECORDS ARE STANDARD.
001530 COPY CLE01CP4.
001540*
001550 FD  ORDER-SUMMARY
001560     LABEL RECORDS ARE STANDARD.
001570 COPY CLE01CP5.
001580*
001590 WORKING-STORAGE SECTION.
001600*
001610 01  WS-HEADER.
001620     05  WS-EYECATCHER           PIC X(16)
001630                                  VALUE 'CLE01CTL----WS  '.
001640     05  WS-RUN-DATE.
001650         10  WS-RUN-CCYY-HI      PIC 9(02).
001660         10  WS-RUN-CCYY-LO      PIC 9(02).
001670         10  WS-RUN-MM           PIC 9(02).
001680         10  WS-RUN-DD           PIC 9(02).
001690         10  FILLER              PIC X(04).
001700*
001710* ALTERNATE COMPONENT VIEW OF THE RUN DATE - COLLAPSES THE
001720* CENTURY SPLIT ABOVE INTO A SINGLE 4-DIGIT YEAR FOR DISPLAY.
001730 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.
001740     05  WS-RUN-CCYY             PIC 9(04).
001750     05  WS-RUN-MM-DD            PIC 9(04).
001760     05  FILLER                  PIC X(04).
001770*
001780* RAW ACCEPT-FROM-DATE RESULT, TWO-DIGIT YEAR, PRE-Y2K FORMAT -
001790* SEE CHANGE $D7 ABOVE FOR THE CENTURY-WINDOWING LOGIC THIS
001800* FEEDS IN PARAGRAPH A-010.
001810 01  WS-TODAY-YYMMDD.
001820     05  WS-TODAY-YY             PIC 9(02).
001830     05  WS-TODAY-MM             PIC 9(02).
001840     05  WS-TODAY-DD             PIC 9(02).
001850     05  FILLER                  PIC X(02).
001860*
001870 01  WS-FILE-STATUSES.
001880     05  WS-ORDHDR-STATUS        PIC X(02).
001890     05  WS-CARTITEM-STATUS      PIC X(02).
001900     05  WS-DISCMAST-STATUS      PIC X(02).
001910     05  WS-DISCRSLT-STATUS      PIC X(02).
001920     05  WS-ORDSUMRY-STATUS      PIC X(02).
001930     05  FILLER                  PIC X(02).
001940*
001950* COMBINED VIEW USED TO TRACE ALL FIVE FILE STATUSES ON ONE
001960* DISPLAY LINE AFTER THE OPENS IN A-010 BELOW.
001970 01  WS-FILE-STATUSES-COMBINED REDEFINES WS-FILE-STATUSES
001980                                  PIC X(12).
001990 01  WS-SWITCHES.
002000     05  WS-EOF-CART-ITEMS       PIC X(01) VALUE 'N'.
002010         88  EOF-CART-ITEMS              VALUE 'Y'.
002020     05  WS-EOF-DISCOUNT-MASTER  PIC X(01) VALUE 'N'.
002030         88  EOF-DISCOUNT-MASTER         VALUE 'Y'.
002040     05  WS-RERUN-SWITCH         PIC X(01) VALUE 'N'.
002050     05  WS-NORMAL-RUN-SWITCH    PIC X(01) VALUE 'Y'.
002060     05  FILLER                  PIC X(04).
002070*
002080* COMBINED VIEW USED TO TRACE ALL FOUR SWITCHES ON ONE DISPLAY
002090* LINE WHEN UPSI-0 IS ON - SEE A-010 BELOW.
002100 01  WS-SWITCHES-COMBINED REDEFINES WS-SWITCHES
002110                                  PIC X(08).
002120 01  WS-COUNTERS.
002130     05  WS-CART-LINE-COUNT      PIC S9(05) COMP VALUE +0.
002140     05  WS-DISCOUNT-COUNT       PIC S9(05) COMP VALUE +0.
002150     05  WS-RESULT-COUNT         PIC S9(05) COMP VALUE +0.
002160     05  WS-TABLE-SUBSCRIPT      PIC S9(05) COMP VALUE +0.
002170     05  WS-USES-INCR-COUNT      PIC S9(05) COMP VALUE +0.
002180     05  FILLER                  PIC X(02).
002190*
002200* ORDER CONTEXT PASSED TO CLE01ENG - SEE CLE01CP3.
002210* $PD= CR-6122  070314 SKB  : CLE01CP3'S PAYLOAD WAS AT THE SAME
002220*                             01 LEVEL AS THIS WRAPPER, SO
002230*                             WS-ORDER-CONTEXT CARRIED NO DATA -
002240*                             FIXED IN THE COPYBOOK, NO CHANGE
002250*                             NEEDED HERE
002260 01  WS-ORDER-CONTEXT.
002270     COPY CLE01CP3.
002280*
002290* CART LINE WORK TABLE - ONE ENTRY PER LINE READ FROM CART-ITEMS.
002300* 200 LINES IS FAR MORE THAN THE BUSIEST CART ON FILE AT
002310* CONVERSION - SEE CLE01CTL CHANGE $P2 ABOVE.
002320 01  WS-CART-TABLE.
002330     05  WS-CART-ENTRY           OCCURS 200 TIMES
002340                                  INDEXED BY WS-CART-IDX.
002350         10  WS-CART-PRODUCT-ID      PIC 9(09).
002360         10  WS-CART-CATEGORY-ID     PIC 9(09).
002370         10  WS-CART-UNIT-PRICE      PIC S9(07)V99.
002380         10  WS-CART-QUANTITY        PIC 9(05).
002390         10  FILLER                  PIC X(05).
002400*
002410* DISCOUNT MASTER WORK TABLE - THE WHOLE MASTER IS SMALL ENOUGH
002420* TO HOLD IN WORKING STORAGE FOR THE DURATION OF ONE ORDER - SEE
002430* FUNCTION NOTE ON CLE01CP2.
002440 01  WS-DISCOUNT-TABLE.
002450     05  WS-DISC-ENTRY           OCCURS 100 TIMES
002460                                  INDEXED BY WS-DISC-IDX.
002470         10  WS-DISC-ID              PIC 9(09).
002480         10  WS-DISC-TYPE            PIC X(04).
002490         10  WS-DISC-NAME            PIC X(40).
002500         10  WS-DISC-CODE            PIC X(20).
002510         10  WS-DISC-VALUE-TYPE      PIC X(04).
002520         10  WS-DISC-VALUE           PIC S9(07)V99.
002530         10  WS-DISC-START-DATE      PIC 9(08).
002540         10  WS-DISC-END-DATE        PIC 9(08).
002550         10  WS-DISC-MAX-USES        PIC 9(07).
002560         10  WS-DISC-USES-COUNT      PIC 9(07).
002570         10  WS-DISC-MIN-CART-VALUE  PIC S9(07)V99.
002580         10  WS-DISC-MAX-DISC-AMT    PIC S9(07)V99.
002590         10  WS-DISC-IS-ACTIVE       PIC X(01).
002600         10  WS-DISC-IS-STACKABLE    PIC X(01).
002610         10  WS-DISC-IS-EXCLUSIVE    PIC X(01).
002620         10  WS-DISC-CUST-EMAIL-FLT  PIC X(40).
002630         10  WS-DISC-FIRST-ORDER-Y   PIC X(01).
002640         10  WS-DISC-BULK-MIN-QTY    PIC 9(05).
002650         10  WS-DISC-BULK-PRODUCT-ID PIC 9(09).
002660         10  WS-DISC-EXCL-PROD-CNT   PIC 9(02).
002670         10  WS-DISC-EXCL-PROD-IDS   PIC 9(09) OCCURS 10 TIMES.
002680         10  WS-DISC-EXCL-CATG-CNT   PIC 9(02).
002690         10  WS-DISC-EXCL-CATG-IDS   PIC 9(09) OCCURS 10 TIMES.
002700         10  FILLER                  PIC X(04).
002710*
002720* RESULT WORK TABLE - FILLED BY CLE01ENG, ONE ENTRY PER DISCOUNT
002730* CALCULATED FOR THE ORDER, WRITTEN TO DISCOUNT-RESULTS BY
002740* PARAGRAPH D-020 BELOW.
002750 01  WS-RESULT-TABLE.
002760     05  WS-RESULT-ENTRY         OCCURS 100 TIMES
002770                                  INDEXED BY WS-RESULT-IDX.
002780         10  WS-RESULT-DISC-ID       PIC 9(09).
002790         10  WS-RESULT-NAME          PIC X(40).
002800         10  WS-RESULT-CODE          PIC X(20).
002810         10  WS-RESULT-AMOUNT        PIC S9(07)V99.
002820         10  WS-RESULT-MESSAGE       PIC X(60).
002830         10  FILLER                  PIC X(02).
002840*
002850 01  WS-SUMMARY-WORK.
002860     05  WS-CART-TOTAL           PIC S9(07)V99.
002870     05  WS-TOTAL-DISCOUNT       PIC S9(07)V99.
002880     05  WS-GRAND-TOTAL          PIC S9(07)V99.
002890     05  FILLER                  PIC X(05).
002900*
002910* END-OF-RUN CONTROL TOTAL - CART LINES, DISCOUNTS LOADED AND
002920* RESULTS WRITTEN, ADDED TOGETHER AND LOGGED AT Z-010 SO THE
002930* OPERATOR HAS ONE NUMBER TO MATCH AGAINST THE RUN LOG.
002940 77  WS-RUN-CONTROL-TOTAL        PIC S9(07) COMP VALUE +0.
002950*
002960 LINKAGE SECTION.
002970*
002980******************************************************************
002990*    P R O C E D U R E S                                         *
003000******************************************************************
003010 PROCEDURE DIVISION.
003020*
003030*----------------------------------------------------------------*
003040 CTL-MAIN SECTION.
003050*----------------------------------------------------------------*
003060* COMMON CODE - ONE PASS THROUGH THIS SECTION PRICES AND POSTS
003070* ONE ORDER, START TO FINISH.
003080*
003090 CTL-010.
003100     PERFORM A-INITIALIZE-RUN.
003110     PERFORM B-READ-CART-ITEMS.
003120     PERFORM C-LOAD-DISCOUNT-MASTER.
003130*
003140     CALL 'CLE01ENG' USING WS-ORDER-CONTEXT
003150                            WS-CART-TABLE
003160                            WS-CART-LINE-COUNT
003170                            WS-DISCOUNT-TABLE
003180                            WS-DISCOUNT-COUNT
003190                            WS-RESULT-TABLE
003200                            WS-RESULT-COUNT.
003210*
003220     PERFORM D-WRITE-RESULTS.
003230     PERFORM F-POST-SUMMARY.
003240     CALL 'CLE01STK' USING OC-SUBTOTAL.
003250     PERFORM Z-TERMINATE-RUN.
003260*
003270 END-CTL-MAIN.
003280     EXIT.
003290     EJECT.
003300*
003310*================================================================*
003320* OPEN THE RUN'S FILES AND READ THE ONE ORDER-HEADER RECORD FOR  *
003330* THIS RUN.                                                      *
003340*================================================================*
003350 A-INITIALIZE-RUN SECTION.
003360*
003370 A-010.
003380     ACCEPT WS-TODAY-YYMMDD FROM DATE.
003390     IF  WS-TODAY-YY < 50
003400         MOVE 20 TO WS-RUN-CCYY-HI
003410     ELSE
003420         MOVE 19 TO WS-RUN-CCYY-HI
003430     END-IF.
003440     MOVE WS-TODAY-YY TO WS-RUN-CCYY-LO.
003450     MOVE WS-TODAY-MM TO WS-RUN-MM.
003460     MOVE WS-TODAY-DD TO WS-RUN-DD.
003470*
003480     OPEN INPUT  ORDER-HDR.
003490     IF  WS-ORDHDR-STATUS NOT = '00'
003500         DISPLAY 'CLE01CTL - ORDHDR OPEN FAILED, STATUS '
003510                 WS-ORDHDR-STATUS
003520         STOP RUN
003530     END-IF.
003540*
003550     OPEN INPUT  CART-ITEMS.
003560     IF  WS-CARTITEM-STATUS NOT = '00'
003570         DISPLAY 'CLE01CTL - CARTITEM OPEN FAILED, STATUS '
003580                 WS-CARTITEM-STATUS
003590         STOP RUN
003600     END-IF.
003610*
003620     OPEN INPUT  DISCOUNT-MASTER.
003630     IF  WS-DISCMAST-STATUS NOT = '00'
003640         DISPLAY 'CLE01CTL - DISCMAST OPEN FAILED, STATUS '
003650                 WS-DISCMAST-STATUS
003660         STOP RUN
003670     END-IF.
003680*
003690     OPEN OUTPUT DISCOUNT-RESULTS.
003700     IF  WS-DISCRSLT-STATUS NOT = '00'
003710         DISPLAY 'CLE01CTL - DISCRSLT OPEN FAILED, STATUS '
003720                 WS-DISCRSLT-STATUS
003730         STOP RUN
003740     END-IF.
003750     OPEN OUTPUT ORDER-SUMMARY.
003760     IF  WS-ORDSUMRY-STATUS NOT = '00'
003770         DISPLAY 'CLE01CTL - ORDSUMRY OPEN FAILED, STATUS '
003780                 WS-ORDSUMRY-STATUS
003790         STOP RUN
003800     END-IF.
003810     IF  WS-RERUN-SWITCH = 'Y'
003820         DISPLAY 'CLE01CTL - RERUN MODE, FILE STATUSES = '
003830                 WS-FILE-STATUSES-COMBINED
003840         DISPLAY 'CLE01CTL - RERUN MODE, SWITCHES       = '
003850                 WS-SWITCHES-COMBINED
003860     END-IF.
003870*
003880 A-020.
003890     INITIALIZE WS-ORDER-CONTEXT.
003900     READ ORDER-HDR
003910         AT END
003920             DISPLAY 'CLE01CTL - NO ORDER-HDR RECORD PRESENT'
003930             STOP RUN
003940     END-READ.
003950*
003960     MOVE OH-CUST-EMAIL     TO OC-CUST-EMAIL.
003970     MOVE OH-ORDER-DATE     TO OC-ORDER-DATE.
003980     MOVE OH-SHIPPING-COST  TO OC-SHIPPING-COST.
003990     MOVE OH-TAX-AMOUNT     TO OC-TAX-AMOUNT.
004000     MOVE OH-COUPON-CODE    TO OC-COUPON-CODE.
004010     MOVE ZERO              TO OC-SUBTOTAL.
004020     CLOSE ORDER-HDR.
004030*
004040 END-A-INITIALIZE-RUN.
004050     EXIT.
004060     EJECT.
004070*
004080*================================================================*
004090* READ EVERY CART-ITEMS LINE FOR THE ORDER INTO WS-CART-TABLE,    *
004100* ACCUMULATING OC-SUBTOTAL AS WE GO - BATCH FLOW STEP 1.          *
004110*================================================================*
004120 B-READ-CART-ITEMS SECTION.
004130*
004140 B-010.
004150     SET WS-CART-IDX TO 1.
004160     MOVE ZERO TO WS-CART-LINE-COUNT.
004170     PERFORM B-020 UNTIL EOF-CART-ITEMS
004180             OR WS-CART-LINE-COUNT = 200.
004190     CLOSE CART-ITEMS.
004200*
004210 B-020.
004220     READ CART-ITEMS
004230         AT END
004240             SET EOF-CART-ITEMS TO TRUE
004250         NOT AT END
004260             ADD 1 TO WS-CART-LINE-COUNT
004270             MOVE CI-PRODUCT-ID  TO WS-CART-PRODUCT-ID (WS-CART-IDX)
004280             MOVE CI-CATEGORY-ID TO WS-CART-CATEGORY-ID(WS-CART-IDX)
004290             MOVE CI-UNIT-PRICE  TO WS-CART-UNIT-PRICE (WS-CART-IDX)
004300             MOVE CI-QUANTITY    TO WS-CART-QUANTITY   (WS-CART-IDX)
004310             COMPUTE OC-SUBTOTAL = OC-SUBTOTAL +
004320                     (CI-UNIT-PRICE * CI-QUANTITY)
004330             SET WS-CART-IDX UP BY 1
004340     END-READ.
004350*
004360 END-B-READ-CART-ITEMS.
004370     EXIT.
004380     EJECT.
004390*
004400*================================================================*
004410* LOAD THE ENTIRE DISCOUNT MASTER INTO WS-DISCOUNT-TABLE - THE   *
004420* MASTER IS SCANNED IN FULL FOR EVERY ORDER, NO KEYED ACCESS.     *
004430*================================================================*
004440 C-LOAD-DISCOUNT-MASTER SECTION.
004450*
004460 C-010.
004470     SET WS-DISC-IDX TO 1.
004480     MOVE ZERO TO WS-DISCOUNT-COUNT.
004490     PERFORM C-020 UNTIL EOF-DISCOUNT-MASTER
004500             OR WS-DISCOUNT-COUNT = 100.
004510     CLOSE DISCOUNT-MASTER.
004520*
004530 C-020.
004540     READ DISCOUNT-MASTER
004550         AT END
004560             SET EOF-DISCOUNT-MASTER TO TRUE
004570         NOT AT END
004580             ADD 1 TO WS-DISCOUNT-COUNT
004590             PERFORM C-030
004600             SET WS-DISC-IDX UP BY 1
004610     END-READ.
004620*
004630 C-030.
004640     MOVE DISC-ID               TO WS-DISC-ID          (WS-DISC-IDX).
004650     MOVE DISC-TYPE             TO WS-DISC-TYPE         (WS-DISC-IDX).
004660     MOVE DISC-NAME             TO WS-DISC-NAME         (WS-DISC-IDX).
004670     MOVE DISC-CODE             TO WS-DISC-CODE         (WS-DISC-IDX).
004680     MOVE DISC-VALUE-TYPE       TO WS-DISC-VALUE-TYPE   (WS-DISC-IDX).
004690     MOVE DISC-VALUE            TO WS-DISC-VALUE        (WS-DISC-IDX).
004700     MOVE DISC-START-DATE       TO WS-DISC-START-DATE   (WS-DISC-IDX).
004710     MOVE DISC-END-DATE         TO WS-DISC-END-DATE     (WS-DISC-IDX).
004720     MOVE DISC-MAX-USES         TO WS-DISC-MAX-USES     (WS-DISC-IDX).
004730     MOVE DISC-USES-COUNT       TO WS-DISC-USES-COUNT   (WS-DISC-IDX).
004740     MOVE DISC-MIN-CART-VALUE   TO
004750                           WS-DISC-MIN-CART-VALUE (WS-DISC-IDX).
004760     MOVE DISC-MAX-DISCOUNT-AMT TO
004770                           WS-DISC-MAX-DISC-AMT   (WS-DISC-IDX).
004780     MOVE DISC-IS-ACTIVE        TO WS-DISC-IS-ACTIVE    (WS-DISC-IDX).
004790     MOVE DISC-IS-STACKABLE     TO WS-DISC-IS-STACKABLE (WS-DISC-IDX).
004800     MOVE DISC-IS-EXCLUSIVE     TO WS-DISC-IS-EXCLUSIVE (WS-DISC-IDX).
004810     MOVE DISC-CUST-EMAIL-FILTER TO
004820                           WS-DISC-CUST-EMAIL-FLT (WS-DISC-IDX).
004830     MOVE DISC-FIRST-ORDER-ONLY TO
004840                           WS-DISC-FIRST-ORDER-Y  (WS-DISC-IDX).
004850     MOVE DISC-BULK-MIN-QTY     TO
004860                           WS-DISC-BULK-MIN-QTY   (WS-DISC-IDX).
004870     MOVE DISC-BULK-PRODUCT-ID  TO
004880                           WS-DISC-BULK-PRODUCT-ID(WS-DISC-IDX).
004890     MOVE DISC-EXCL-PRODUCT-COUNT TO
004900                           WS-DISC-EXCL-PROD-CNT  (WS-DISC-IDX).
004910     MOVE DISC-EXCL-PRODUCT-IDS  TO
004920                           WS-DISC-EXCL-PROD-IDS  (WS-DISC-IDX).
004930     MOVE DISC-EXCL-CATEGORY-COUNT TO
004940                           WS-DISC-EXCL-CATG-CNT  (WS-DISC-IDX).
004950     MOVE DISC-EXCL-CATEGORY-IDS TO
004960                           WS-DISC-EXCL-CATG-IDS  (WS-DISC-IDX).
004970*
004980 END-C-LOAD-DISCOUNT-MASTER.
004990     EXIT.
005000     EJECT.
005010*
005020*================================================================*
005030* WRITE ONE DISCOUNT-RESULTS RECORD PER ENTRY CLE01ENG BUILT IN   *
005040* WS-RESULT-TABLE, AND BUMP USES-COUNT IN THE MASTER WORK TABLE   *
005050* FOR EVERY RESULT WHOSE AMOUNT IS GREATER THAN ZERO - BATCH      *
005060* FLOW STEPS 6 AND 8.                                             *
005070*================================================================*
005080 D-WRITE-RESULTS SECTION.
005090*
005100 D-010.
005110     IF  WS-RESULT-COUNT = ZERO
005120         GO TO END-D-WRITE-RESULTS
005130     END-IF.
005140     SET WS-RESULT-IDX TO 1.
005150     PERFORM D-020 WS-RESULT-COUNT TIMES.
005160*
005170 D-020.
005180     MOVE WS-RESULT-DISC-ID (WS-RESULT-IDX) TO RD-DISCOUNT-ID.
005190     MOVE WS-RESULT-NAME    (WS-RESULT-IDX) TO RD-NAME.
005200     MOVE WS-RESULT-CODE    (WS-RESULT-IDX) TO RD-CODE.
005210     MOVE WS-RESULT-AMOUNT  (WS-RESULT-IDX) TO RD-AMOUNT.
005220     MOVE WS-RESULT-MESSAGE (WS-RESULT-IDX) TO RD-MESSAGE.
005230     WRITE DISCOUNT-RESULT-REC.
005240     IF  WS-RERUN-SWITCH = 'Y'
005250         DISPLAY 'CLE01CTL - RERUN MODE, RD-AMOUNT         = '
005260                 RE-AMOUNT-EDIT
005270     END-IF.
005280     PERFORM D-030.
005290     SET WS-RESULT-IDX UP BY 1.
005300*
005310 D-030.
005320     IF  WS-RESULT-AMOUNT (WS-RESULT-IDX) > ZERO
005330         SET WS-DISC-IDX TO 1
005340         PERFORM D-040 VARYING WS-DISC-IDX FROM 1 BY 1
005350                 UNTIL WS-DISC-IDX > WS-DISCOUNT-COUNT
005360     END-IF.
005370*
005380 D-040.
005390     IF  WS-DISC-ID (WS-DISC-IDX) =
005400                 WS-RESULT-DISC-ID (WS-RESULT-IDX)
005410         ADD 1 TO WS-DISC-USES-COUNT (WS-DISC-IDX)
005420         MOVE WS-DISCOUNT-COUNT TO WS-DISC-IDX
005430     END-IF.
005440*
005450 END-D-WRITE-RESULTS.
005460     EXIT.
005470     EJECT.
005480*
005490*================================================================*
005500* COMPUTE AND WRITE THE ONE ORDER-SUMMARY RECORD FOR THIS ORDER   *
005510* - BUSINESS RULES SECTION 3.                                     *
005520*================================================================*
005530 F-POST-SUMMARY SECTION.
005540*
005550 F-010.
005560     COMPUTE WS-CART-TOTAL =
005570             OC-SUBTOTAL + OC-SHIPPING-COST + OC-TAX-AMOUNT.
005580     MOVE ZERO TO WS-TOTAL-DISCOUNT.
005590*
005600     IF  WS-RESULT-COUNT > ZERO
005610         SET WS-RESULT-IDX TO 1
005620         PERFORM F-020 VARYING WS-RESULT-IDX FROM 1 BY 1
005630                 UNTIL WS-RESULT-IDX > WS-RESULT-COUNT
005640     END-IF.
005650*
005660 F-020.
005670     ADD WS-RESULT-AMOUNT (WS-RESULT-IDX) TO WS-TOTAL-DISCOUNT.
005680*
005690 F-030.
005700     IF  WS-TOTAL-DISCOUNT > WS-CART-TOTAL
005710         MOVE WS-CART-TOTAL TO WS-TOTAL-DISCOUNT
005720     END-IF.
005730*
005740     COMPUTE WS-GRAND-TOTAL = WS-CART-TOTAL - WS-TOTAL-DISCOUNT.
005750     IF  WS-GRAND-TOTAL < ZERO
005760         MOVE ZERO TO WS-GRAND-TOTAL
005770     END-IF.
005780*
005790     MOVE OC-SUBTOTAL       TO SUMMARY-SUBTOTAL.
005800     MOVE OC-SHIPPING-COST  TO SUMMARY-SHIP.
005810     MOVE OC-TAX-AMOUNT     TO SUMMARY-TAX.
005820     MOVE WS-CART-TOTAL     TO SUMMARY-CART-TOTAL.
005830     MOVE WS-TOTAL-DISCOUNT TO SUMMARY-DISCOUNT.
005840     MOVE WS-GRAND-TOTAL    TO SUMMARY-GRAND-TOTAL.
005850     MOVE WS-RESULT-COUNT   TO SUMMARY-DISCOUNT-COUNT.
005860     WRITE ORDER-SUMMARY-REC.
005870     IF  WS-RERUN-SWITCH = 'Y'
005880         DISPLAY 'CLE01CTL - RERUN MODE, GRAND TOTAL        = '
005890                 SE-GRAND-TOTAL-EDIT
005900     END-IF.
005910*
005920 END-F-POST-SUMMARY.
005930     EXIT.
005940     EJECT.
005950*
005960*================================================================*
005970* CLOSE THE OUTPUT FILES AND END THE RUN.                        *
005980*================================================================*
005990 Z-TERMINATE-RUN SECTION.
006000*
006010 Z-010.
006020     COMPUTE WS-RUN-CONTROL-TOTAL =
006030             WS-CART-LINE-COUNT + WS-DISCOUNT-COUNT +
006040             WS-RESULT-COUNT.
006050     DISPLAY 'CLE01CTL - RUN CONTROL TOTAL (CART+DISC+RSLT) = '
006060             WS-RUN-CONTROL-TOTAL.
006070     CLOSE DISCOUNT-RESULTS.
006080     CLOSE ORDER-SUMMARY.
006090     STOP RUN.
006100*
006110 END-Z-TERMINATE-RUN.
006120     EXIT.
