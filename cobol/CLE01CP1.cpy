000100******************************************************************
000110*                                                                *
000120*  COPYBOOK NAME = CLE01CP1                                     *
000130*                                                                *
000140*  DESCRIPTIVE NAME = CLOTHICA PRICING ENGINE -                 *
000150*                     CART LINE ITEM RECORD LAYOUT               *
000160*                                                                *
000170*  INSTALLATION........ CLOTHICA DATA CENTER - ATLANTA           *
000180*  WRITTEN BY........... R. W. HARTWELL                          *
000190*  DATE WRITTEN......... MARCH 1985                              *
000200*                                                                *
000210******************************************************************
000220*                                                                *
000230*  FUNCTION =                                                    *
000240*      THIS COPYBOOK DEFINES ONE LINE ITEM OF A CUSTOMER CART   *
000250*      OR ORDER, AS READ FROM THE CART-ITEMS FILE BY CLE01CTL.   *
000260*      ONE RECORD REPRESENTS ONE PRODUCT/QUANTITY PAIR ON THE   *
000270*      ORDER BEING PRICED.                                       *
000280*                                                                *
000290******************************************************************
000300*  CHANGE ACTIVITY :                                             *
000310*                                                                *
000320*   PN= REQUEST  DATE   INIT : REMARKS                           *
000330*  $D0= CR-0001  850304 RWH  : ORIGINAL LAYOUT                   *
000340*  $D1= CR-4411  991008 JAO  : Y2K - NO DATE FIELDS IN THIS      *
000350*                              RECORD, REVIEWED, NO CHANGE       *
000360*  $P2= CR-6121  070313 SKB  : DROPPED THE CI-ALT-KEY REDEFINE -  *
000370*                              THE EXCLUDED-PRODUCT/CATEGORY     *
000380*                              MATCH RUNS IN CLE01ENG AGAINST    *
000390*                              LK-CART-TABLE, NOT THIS RECORD,   *
000400*                              SO THE ALTERNATE VIEW NEVER HAD   *
000410*                              A CALLER                          *
000420*                                                                *
000430******************************************************************
000440*
000450 01  CART-ITEM-REC.
000460*    PRODUCT IDENTIFIER AND DISPLAY NAME
000470     05  CI-PRODUCT-ID           PIC 9(09).
000480     05  CI-PRODUCT-NAME         PIC X(40).
000490*    CATEGORY OF 0 MEANS NO CATEGORY IS SET ON THE LINE
000500     05  CI-CATEGORY-ID          PIC 9(09).
000510*    PRICE PER UNIT AND QUANTITY ORDERED
000520     05  CI-UNIT-PRICE           PIC S9(07)V99.
000530     05  CI-QUANTITY             PIC 9(05).
000540     05  FILLER                  PIC X(10).
