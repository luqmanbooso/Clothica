000100******************************************************************
000110*                                                                *
000120*  MODULE NAME = CLE01STK                                        *
000130*                                                                *
000140*  DESCRIPTIVE NAME = CLOTHICA PRICING ENGINE -                  *
000150*                     STOCK POSTING MANAGER                      *
000160*                                                                *
000170*  INSTALLATION........ CLOTHICA DATA CENTER - ATLANTA            *
000180*  WRITTEN BY........... R. W. HARTWELL                           *
000190*  DATE WRITTEN......... MARCH 1985                               *
000200*  DATE-COMPILED.                                                 *
000210*  SECURITY............ CLOTHICA INTERNAL USE ONLY                *
000220*                                                                *
000230******************************************************************
000240*                                                                *
000250*  FUNCTION =                                                    *
000260*      CALLED BY CLE01CTL ONCE PER RUN, AFTER PRICING.  READS    *
000270*      STOCK-FILE-IN, ONE STOCK-CHECK-REC PER CART LINE, AND      *
000280*      CHECKS EVERY LINE FOR SUFFICIENT ON-HAND QUANTITY BEFORE   *
000290*      POSTING ANY OF THEM.  IF ANY LINE IS SHORT, THE WHOLE      *
000300*      ORDER IS REJECTED AND NO LINE IS POSTED - THERE IS NO      *
000310*      PARTIAL POSTING.  IF EVERY LINE IS SUFFICIENT, ALL LINES   *
000320*      ARE POSTED IN THE SAME PASS.  STOCK-FILE-OUT RECEIVES ONE  *
000330*      REWRITTEN RECORD PER INPUT LINE EITHER WAY.                *
000340*                                                                *
000350*------------------------------------------------------------    *
000360*                                                                *
000370*  ENTRY POINT = CLE01STK                                        *
000380*  CALLED BY   = CLE01CTL                                        *
000390*                                                                *
000400*------------------------------------------------------------    *
000410*                                                                *
000420*  CHANGE ACTIVITY :                                             *
000430*                                                                *
000440*  PN= REQUEST  DATE   INIT : REMARKS                            *
000450* $D0= CR-0012  850304 RWH  : ORIGINAL STOCK MANAGER - POSTED    *
000460*                             EACH LINE AS IT WAS READ           *
000470* $D1= CR-3014  951103 MFP  : CHANGED TO TWO-PASS, ALL-OR-NOTHING*
000480*                             POSTING - A SHORT LINE NO LONGER    *
000490*                             LEAVES EARLIER LINES IN THE SAME    *
000500*                             ORDER HALF-POSTED, SEE S-010/       *
000510*                             T-POST-STOCK                        *
000520* $D2= CR-3015  951103 MFP  : ADDED STK-REJECTED TO CLE01CP6,     *
000530*                             CARRIED ON EVERY OUTPUT LINE NOW,   *
000540*                             NOT JUST THE SHORT ONE              *
000550* $P3= CR-4411  991007 JAO  : Y2K REVIEW - NO DATE FIELDS IN THIS *
000560*                             MODULE, NO CHANGE REQUIRED          *
000570* $D4= CR-5109  011004 SKB  : WS-STOCK-TABLE RAISED FROM 100 TO   *
000580*                             200 ENTRIES TO MATCH THE CART-LINE  *
000590*                             TABLE LIMIT IN CLE01CTL             *
000600* $P5= CR-6119  070312 SKB  : STK-010 NOW STOPS THE RUN IF EITHER *
000610*                             STOCK FILE FAILED TO OPEN, INSTEAD  *
000620*                             OF POSTING AGAINST A FILE THAT WAS  *
000630*                             NEVER THERE.  T-030 NOW REJECTS ANY *
000640*                             LINE WITH A BAD REJECT FLAG RATHER  *
000650*                             THAN WRITING IT AS-IS.  DROPPED THE *
000660*                             DEAD TOP-OF-FORM ENTRY - NO PRINT    *
000670*                             FILE IN THIS PROGRAM                *
000680*                                                                *
000690******************************************************************
000700 IDENTIFICATION DIVISION.
000710 PROGRAM-ID.    CLE01STK.
000720 AUTHOR.        R. W. HARTWELL.
000730 INSTALLATION.  CLOTHICA DATA CENTER - ATLANTA.
000740 DATE-WRITTEN.  MARCH 1985.
000750 DATE-COMPILED.
000760 SECURITY.      CLOTHICA INTERNAL USE ONLY.
000770*
000780 ENVIRONMENT DIVISION.
000790 CONFIGURATION SECTION.
000800 SOURCE-COMPUTER.  IBM-370.
000810 OBJECT-COMPUTER.  IBM-370.
000820 SPECIAL-NAMES.
000830     CLASS REJECT-FLAG-CLASS IS "Y" "N"
000840     UPSI-2 ON  STATUS IS WS-RERUN-SWITCH
000850            OFF STATUS IS WS-NORMAL-RUN-SWITCH.
000860 INPUT-OUTPUT SECTION.
000870 FILE-CONTROL.
000880     SELECT STOCK-FILE-IN   ASSIGN TO STOCKIN
000890         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WS-STOCKIN-STATUS.
000910     SELECT STOCK-FILE-OUT  ASSIGN TO STOCKOUT
000920         ORGANIZATION IS LINE SEQUENTIAL
000930         FILE STATUS IS WS-STOCKOUT-STATUS.
000940*
000950 DATA DIVISION.
000960 FILE SECTION.
000970*
000980 FD  STOCK-FILE-IN
000990     RECORDING MODE IS F.
001000     COPY CLE01CP6.
001010*
001020 FD  STOCK-FILE-OUT
001030     RECORDING MODE IS F.
001040 01  STOCK-FILE-OUT-REC          PIC X(44).
001050*
001060 WORKING-STORAGE SECTION.
001070*
001080 01  WS-HEADER.
001090     05  WS-EYECATCHER           PIC X(16)
001100                                  VALUE 'CLE01STK----WS  '.
001110     05  WS-RERUN-SWITCH         PIC X(01) VALUE 'N'.
001120     05  WS-NORMAL-RUN-SWITCH    PIC X(01) VALUE 'Y'.
001130     05  FILLER                  PIC X(04).
001140*
001150 01  WS-FILE-STATUSES.
001160     05  WS-STOCKIN-STATUS       PIC X(02).
001170     05  WS-STOCKOUT-STATUS      PIC X(02).
001180     05  FILLER                  PIC X(02).
001190*
001200* COMBINED VIEW OF BOTH FILE STATUS CODES, USED ON THE DISPLAY
001210* LINE WHEN BOTH FILES ARE CHECKED TOGETHER AT OPEN TIME.
001220 01  WS-FILE-STATUSES-COMBINED REDEFINES WS-FILE-STATUSES
001230                                 PIC X(06).
001240*
001250 01  WS-SWITCHES.
001260     05  WS-EOF-STOCK-IN         PIC X(01) VALUE 'N'.
001270         88  EOF-STOCK-IN               VALUE 'Y'.
001280     05  WS-ORDER-SHORT-SWITCH   PIC X(01) VALUE 'N'.
001290         88  ORDER-IS-SHORT             VALUE 'Y'.
001300     05  FILLER                  PIC X(02).
001310*
001320* COMBINED VIEW OF BOTH RUN SWITCHES, USED WHEN BOTH ARE RESET
001330* TOGETHER AT THE START OF S-010.
001340 01  WS-SWITCHES-COMBINED REDEFINES WS-SWITCHES PIC X(04).
001350*
001360 01  WS-SUBSCRIPTS.
001370     05  WS-STOCK-IDX            PIC S9(05) COMP VALUE +0.
001380     05  WS-STOCK-LINE-COUNT     PIC S9(05) COMP VALUE +0.
001390     05  FILLER                  PIC X(02).
001400*
001410* COUNT OF LINES REJECTED FOR INSUFFICIENT STOCK ON THIS ORDER -
001420* DISPLAYED AT W-010 SO THE OPERATOR CAN SEE IT WITHOUT HAVING TO
001430* COUNT 'Y' FLAGS ON STOCK-FILE-OUT BY HAND.
001440 77  WS-STOCK-REJECT-COUNT       PIC S9(05) COMP VALUE +0.
001450*
001460* ONE ENTRY PER STOCK-FILE-IN RECORD READ IN S-010 BELOW, HELD
001470* HERE SO THE SECOND PASS IN T-POST-STOCK CAN SEE EVERY LINE'S
001480* SUFFICIENCY RESULT BEFORE ANY LINE IS WRITTEN BACK.
001490 01  WS-STOCK-TABLE.
001500     05  WS-STOCK-ENTRY          OCCURS 200 TIMES.
001510         10  WS-STOCK-PRODUCT-ID     PIC 9(09).
001520         10  WS-STOCK-ON-HAND        PIC 9(07).
001530         10  WS-STOCK-ORDER-QTY      PIC 9(05).
001540         10  WS-STOCK-NEW-LEVEL      PIC 9(07).
001550         10  WS-STOCK-REJECTED       PIC X(01).
001560         10  FILLER                  PIC X(05).
001570*
001580 01  WS-RUN-TOTALS.
001590     05  WS-ORDER-AMOUNT         PIC S9(07)V99 VALUE ZERO.
001600     05  FILLER                  PIC X(05).
001610*
001620******************************************************************
001630*    L I N K A G E   S E C T I O N                                *
001640******************************************************************
001650 LINKAGE SECTION.
001660 01  LK-ORDER-SUBTOTAL           PIC S9(07)V99.
001670*
001680******************************************************************
001690*    P R O C E D U R E S                                          *
001700******************************************************************
001710 PROCEDURE DIVISION USING LK-ORDER-SUBTOTAL.
001720*
001730*----------------------------------------------------------------*
001740 STK-MAIN SECTION.
001750*----------------------------------------------------------------*
001760 STK-010.
001770     MOVE LK-ORDER-SUBTOTAL TO WS-ORDER-AMOUNT.
001780     PERFORM R-OPEN-STOCK-FILES.
001790     IF  WS-RERUN-SWITCH = 'Y'
001800         STOP RUN
001810     END-IF.
001820     PERFORM S-VALIDATE-STOCK-LINES.
001830     PERFORM T-POST-STOCK.
001840     PERFORM W-CLOSE-STOCK-FILES.
001850     GOBACK.
001860*
001870 END-STK-MAIN.
001880     EXIT.
001890     EJECT.
001900*
001910*================================================================*
001920* OPEN BOTH STOCK FILES.  THE INPUT IS THE SAME STOCK-CHECK-REC   *
001930* LAYOUT THE OUTPUT IS WRITTEN BACK IN - A SECOND SELECT IS USED  *
001940* BECAUSE LINE SEQUENTIAL ORGANIZATION HAS NO REWRITE.            *
001950*================================================================*
001960 R-OPEN-STOCK-FILES SECTION.
001970*
001980 R-010.
001990     OPEN INPUT  STOCK-FILE-IN.
002000     IF  WS-STOCKIN-STATUS NOT = '00'
002010         DISPLAY 'CLE01STK - STOCK-FILE-IN OPEN STATUS '
002020                 WS-STOCKIN-STATUS
002030         MOVE 'Y' TO WS-RERUN-SWITCH
002040     END-IF.
002050     OPEN OUTPUT STOCK-FILE-OUT.
002060     IF  WS-STOCKOUT-STATUS NOT = '00'
002070         DISPLAY 'CLE01STK - STOCK-FILE-OUT OPEN STATUS '
002080                 WS-STOCKOUT-STATUS
002090         MOVE 'Y' TO WS-RERUN-SWITCH
002100     END-IF.
002110*
002120 END-R-OPEN-STOCK-FILES.
002130     EXIT.
002140     EJECT.
002150*
002160*================================================================*
002170* FIRST PASS - READ EVERY LINE OF STOCK-FILE-IN INTO WS-STOCK-    *
002180* TABLE AND DECIDE SUFFICIENCY FOR EACH - BUSINESS RULES SECTION  *
002190* 4, STEP 1.  NOTHING IS WRITTEN HERE.                            *
002200*================================================================*
002210 S-VALIDATE-STOCK-LINES SECTION.
002220*
002230 S-010.
002240     MOVE ZERO TO WS-STOCK-LINE-COUNT.
002250     MOVE 'N' TO WS-ORDER-SHORT-SWITCH.
002260     PERFORM S-020 UNTIL EOF-STOCK-IN.
002270*
002280 S-020.
002290     READ STOCK-FILE-IN
002300         AT END
002310             SET EOF-STOCK-IN TO TRUE
002320         NOT AT END
002330             ADD 1 TO WS-STOCK-LINE-COUNT
002340             MOVE STK-PRODUCT-ID TO
002350                  WS-STOCK-PRODUCT-ID (WS-STOCK-LINE-COUNT)
002360             MOVE STK-ON-HAND    TO
002370                  WS-STOCK-ON-HAND    (WS-STOCK-LINE-COUNT)
002380             MOVE STK-ORDER-QTY  TO
002390                  WS-STOCK-ORDER-QTY  (WS-STOCK-LINE-COUNT)
002400             PERFORM S-030
002410     END-READ.
002420*
002430* RULE 4, STEP 1 - A SHORT LINE STAYS AT ITS UNCHANGED ON-HAND
002440* LEVEL AND TRIPS THE ORDER-WIDE SHORT SWITCH - SEE T-POST-STOCK.
002450 S-030.
002460     IF  WS-STOCK-ON-HAND (WS-STOCK-LINE-COUNT) <
002470         WS-STOCK-ORDER-QTY (WS-STOCK-LINE-COUNT)
002480         MOVE WS-STOCK-ON-HAND (WS-STOCK-LINE-COUNT) TO
002490              WS-STOCK-NEW-LEVEL (WS-STOCK-LINE-COUNT)
002500         MOVE 'Y' TO WS-STOCK-REJECTED (WS-STOCK-LINE-COUNT)
002510         DISPLAY 'CLE01STK - LINE SHORT, ON-HAND/ORDER-QTY  = '
002520                 SQ-ON-HAND-AND-ORDER
002530         SET ORDER-IS-SHORT TO TRUE
002540     ELSE
002550         MOVE 'N' TO WS-STOCK-REJECTED (WS-STOCK-LINE-COUNT)
002560     END-IF.
002570*
002580 END-S-VALIDATE-STOCK-LINES.
002590     EXIT.
002600     EJECT.
002610*
002620*================================================================*
002630* SECOND PASS - EITHER EVERY LINE IS SHORT-CIRCUITED TO A         *
002640* REJECTED, UNCHANGED OUTPUT RECORD (ORDER-IS-SHORT), OR EVERY    *
002650* LINE IS POSTED - BUSINESS RULES SECTION 4, STEP 2.  THERE IS    *
002660* NO THIRD OUTCOME - NO LINE IS EVER POSTED WHILE ANOTHER LINE    *
002670* IN THE SAME ORDER IS REJECTED.                                   *
002680*================================================================*
002690 T-POST-STOCK SECTION.
002700*
002710 T-010.
002720     PERFORM T-020 VARYING WS-STOCK-IDX FROM 1 BY 1
002730             UNTIL WS-STOCK-IDX > WS-STOCK-LINE-COUNT.
002740*
002750 T-020.
002760     IF  ORDER-IS-SHORT
002770         MOVE WS-STOCK-ON-HAND (WS-STOCK-IDX) TO
002780              WS-STOCK-NEW-LEVEL (WS-STOCK-IDX)
002790         MOVE 'Y' TO WS-STOCK-REJECTED (WS-STOCK-IDX)
002800         ADD 1 TO WS-STOCK-REJECT-COUNT
002810     ELSE
002820         COMPUTE WS-STOCK-NEW-LEVEL (WS-STOCK-IDX) =
002830                 WS-STOCK-ON-HAND (WS-STOCK-IDX) -
002840                 WS-STOCK-ORDER-QTY (WS-STOCK-IDX)
002850         MOVE 'N' TO WS-STOCK-REJECTED (WS-STOCK-IDX)
002860     END-IF.
002870     PERFORM T-030.
002880*
002890 T-030.
002900     IF  WS-STOCK-REJECTED (WS-STOCK-IDX) NOT IS REJECT-FLAG-CLASS
002910         DISPLAY 'CLE01STK - INVALID REJECT FLAG, LINE '
002920                 WS-STOCK-IDX
002930         MOVE 'Y' TO WS-STOCK-REJECTED (WS-STOCK-IDX)
002940     END-IF.
002950     MOVE WS-STOCK-PRODUCT-ID (WS-STOCK-IDX) TO STK-PRODUCT-ID.
002960     MOVE WS-STOCK-ON-HAND    (WS-STOCK-IDX) TO STK-ON-HAND.
002970     MOVE WS-STOCK-ORDER-QTY  (WS-STOCK-IDX) TO STK-ORDER-QTY.
002980     MOVE WS-STOCK-NEW-LEVEL  (WS-STOCK-IDX) TO STK-NEW-LEVEL.
002990     MOVE WS-STOCK-REJECTED   (WS-STOCK-IDX) TO STK-REJECTED.
003000     MOVE STOCK-CHECK-REC TO STOCK-FILE-OUT-REC.
003010     WRITE STOCK-FILE-OUT-REC.
003020     IF  WS-STOCKOUT-STATUS NOT = '00'
003030         DISPLAY 'CLE01STK - STOCK-FILE-OUT WRITE STATUS '
003040                 WS-STOCKOUT-STATUS
003050     END-IF.
003060*
003070 END-T-POST-STOCK.
003080     EXIT.
003090     EJECT.
003100*
003110*================================================================*
003120* CLOSE BOTH STOCK FILES.                                         *
003130*================================================================*
003140 W-CLOSE-STOCK-FILES SECTION.
003150*
003160 W-010.
003170     CLOSE STOCK-FILE-IN.
003180     CLOSE STOCK-FILE-OUT.
003190     DISPLAY 'CLE01STK - STOCK LINES REJECTED THIS ORDER = '
003200             WS-STOCK-REJECT-COUNT.
003210*
003220 END-W-CLOSE-STOCK-FILES.
003230     EXIT.
