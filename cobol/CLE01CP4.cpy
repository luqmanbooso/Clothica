000100******************************************************************
000110*                                                                *
000120*  COPYBOOK NAME = CLE01CP4                                     *
000130*                                                                *
000140*  DESCRIPTIVE NAME = CLOTHICA PRICING ENGINE -                 *
000150*                     DISCOUNT RESULT RECORD LAYOUT               *
000160*                                                                *
000170*  INSTALLATION........ CLOTHICA DATA CENTER - ATLANTA           *
000180*  WRITTEN BY........... R. W. HARTWELL                          *
000190*  DATE WRITTEN......... MARCH 1985                              *
000200*                                                                *
000210******************************************************************
000220*                                                                *
000230*  FUNCTION =                                                    *
000240*      THIS COPYBOOK DEFINES ONE OUTPUT RECORD WRITTEN TO THE   *
000250*      DISCOUNT-RESULTS FILE BY CLE01CTL PARAGRAPH D-020 FOR     *
000260*      EACH DISCOUNT THAT CLE01ENG CALCULATED FOR THE ORDER.     *
000270*                                                                *
000280******************************************************************
000290*  CHANGE ACTIVITY :                                             *
000300*                                                                *
000310*   PN= REQUEST  DATE   INIT : REMARKS                           *
000320*  $D0= CR-0004  850304 RWH  : ORIGINAL LAYOUT                   *
000330*  $D1= CR-2207  930719 TLV  : WIDENED RD-MESSAGE TO X(60) TO    *
000340*                              CARRY BULK-MINIMUM REJECT TEXT    *
000350*                                                                *
000360******************************************************************
000370*
000380 01  DISCOUNT-RESULT-REC.
000390     05  RD-DISCOUNT-ID          PIC 9(09).
000400     05  RD-NAME                 PIC X(40).
000410*    COUPON CODE, BLANK FOR NON-COUPON DISCOUNTS
000420     05  RD-CODE                 PIC X(20).
000430     05  RD-AMOUNT               PIC S9(07)V99.
000440*    HUMAN-READABLE APPLIED/REJECTED TEXT
000450     05  RD-MESSAGE              PIC X(60).
000460     05  FILLER                  PIC X(15).
000470*
000480*    NUMERIC-EDITED VIEW OF RD-AMOUNT, DISPLAYED ON THE RERUN
000490*    TRACE - SEE CLE01CTL PARAGRAPH D-020.
000500 01  DISCOUNT-RESULT-EDIT REDEFINES DISCOUNT-RESULT-REC.
000510     05  FILLER                  PIC X(69).
000520     05  RE-AMOUNT-EDIT          PIC ----,---9.99.
000530     05  FILLER                  PIC X(72).
